000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMGCDIR.
000120 AUTHOR. R. FIGUEROA.
000130 INSTALLATION. DIR. VIALIDAD - DEPTO. SISTEMAS DE TRANSITO.
000140 DATE-WRITTEN. 05/12/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE VIALIDAD.
000170******************************************************************
000180*                        PGMGCDIR                                *
000190*                        ========                                *
000200*   SUBRUTINA DE CALCULO DE RUMBO DE APROXIMACION.               *
000210*   RECIBE POR LINKAGE LA TABLA DE CARRILES YA CARGADA POR       *
000220*   PGMGCLNK Y ASIGNA A CADA CARRIL UNO DE LOS 8 RUMBOS DE LA    *
000230*   ROSA DE LOS VIENTOS (N/NE/E/SE/S/SW/W/NW) SEGUN LA POSICION  *
000240*   DE SU GRUPO DE APROXIMACION (LN-APPROACH-ID) RESPECTO DEL    *
000250*   CENTRO DE LA INTERSECCION.                                  *
000260*                                                                *
000270*   NO SE USAN FUNCIONES TRIGONOMETRICAS DE LIBRERIA: EL ARCO    *
000280*   TANGENTE SE APROXIMA CON EL POLINOMIO DE RAJAN (VALIDO EN    *
000290*   0..1 RADIANES) Y SE AJUSTA POR CUADRANTE A MANO.             *
000300******************************************************************
000310*  H I S T O R I A   D E   C A M B I O S
000320*-----------------------------------------------------------------
000330*  FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
000340*  --------  ------------  ----------  ---------------------------
000350*  05/12/89  R.FIGUEROA    SOP-118     VERSION INICIAL - RUMBO
000360*                                      POR APROXIMACION DE PUNTO
000370*                                      MAS CERCANO (DESCARTADA).
000380*  22/01/90  R.FIGUEROA    SOP-118     REESCRITO CON PROMEDIO DE
000390*                                      NODOS DE INGRESO POR
000400*                                      APROXIMACION.
000410*  14/06/91  M.QUINTEROS   SOP-142     AGREGADO CALCULO DE CENTRO
000420*                                      POR LINEA DE DETENCION EN
000430*                                      LUGAR DE CENTROIDE GENERAL.
000440*  09/09/92  M.QUINTEROS   SOP-142     CORREGIDO SIGNO DE EJE Y
000450*                                      (NORTE POSITIVO).
000460*  03/03/93  J.OLIVERA     SOP-201     REGLA DE RESPALDO: SI LA
000470*                                      APROXIMACION NO TIENE
000480*                                      CARRILES DE INGRESO, USAR
000490*                                      EL ULTIMO NODO DE EGRESO.
000500*  17/11/94  J.OLIVERA     SOP-201     TABLA DE SECTORES AJUSTADA
000510*                                      A LIMITES DE 22.5 GRADOS.
000520*  25/02/96  C.BAEZ        SOP-233     REEMPLAZADO EL CALCULO DE
000530*                                      ARCO TANGENTE POR RUTINA
000540*                                      DE APROXIMACION POLINOMIAL
000550*                                      (POLINOMIO DE RAJAN) - NO
000560*                                      SE PERMITEN FUNCIONES DE
000570*                                      LIBRERIA EN ESTE SHOP.
000580*  18/08/98  C.BAEZ        SOP-260     REVISION Y2K - CAMPOS DE
000590*                                      FECHA DE ESTA RUTINA NO SE
000600*                                      VEN AFECTADOS; SIN CAMBIOS
000610*                                      FUNCIONALES, SOLO REVISION.
000620*  09/02/99  C.BAEZ        SOP-260     CIERRE DE REVISION Y2K -
000630*                                      CERTIFICADO SIN HALLAZGOS.
000640*  30/05/01  N.ACOSTA      SOP-288     AGREGADA VISTA DE VOLCADO
000650*                                      HEXADECIMAL DEL ANGULO
000660*                                      CALCULADO PARA DIAGNOSTICO
000670*                                      BAJO SWITCH UPSI-0.
000680*  11/07/03  N.ACOSTA      SOP-301     CORREGIDO CASO DE EMPATE
000690*                                      EN EL LIMITE 337.5 GRADOS.
000700*  10/08/26  N.ACOSTA      SOP-315     LIMPIEZA DE COMENTARIOS DE
000710*                                      REFERENCIA INTERNA SIN
000720*                                      CAMBIO FUNCIONAL.
000730******************************************************************
000740*
000750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     CLASS CLASE-DIGITO IS '0' THRU '9'
000810     SWITCH UPSI-0 ON STATUS IS SW-TRAZA-ON
000820                   OFF STATUS IS SW-TRAZA-OFF.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000860 DATA DIVISION.
000870 FILE SECTION.
000880 WORKING-STORAGE SECTION.
000890*================================================================
000900 77  FILLER            PIC X(30)
000910     VALUE '* INICIO WORKING PGMGCDIR *'.
000920 77  WS-SUB-LIN        PIC 9(03) COMP     VALUE ZEROS.
000930 77  WS-SUB-NOD        PIC 9(02) COMP     VALUE ZEROS.
000940 77  WS-SUB-APR        PIC 9(02) COMP     VALUE ZEROS.
000950 77  WS-SUB-BUSCA      PIC 9(02) COMP     VALUE ZEROS.
000960 77  WS-CANT-APR       PIC 9(02) COMP     VALUE ZEROS.
000970 77  WS-APR-ACTUAL     PIC 9(02) COMP     VALUE ZEROS.
000980 77  WS-SW-ENCONTRADO  PIC X(01)          VALUE 'N'.
000990     88  WS-SW-ENCONTRO-SI            VALUE 'S'.
001000     88  WS-SW-ENCONTRO-NO            VALUE 'N'.
001010*
001020*---- TABLA AUXILIAR DE APROXIMACIONES DISTINTAS ENCONTRADAS -----
001030 01  WS-TAB-APROX.
001040     03  WS-APR-FILA OCCURS 20 TIMES.
001050         05  WS-APR-ID           PIC 9(02).
001060     03  FILLER                  PIC X(04)   VALUE SPACES.
001070*
001080*---- ACUMULADORES DEL CENTRO DE LA INTERSECCION -----------------
001090 01  WS-CENTRO-ACUM.
001100     03  WS-CTR-SUMA-X       PIC S9(09)  COMP-3 VALUE ZEROS.
001110     03  WS-CTR-SUMA-Y       PIC S9(09)  COMP-3 VALUE ZEROS.
001120     03  WS-CTR-CANT         PIC 9(03)   COMP-3 VALUE ZEROS.
001130     03  FILLER              PIC X(05)   VALUE SPACES.
001140 01  WS-CENTRO.
001150     03  WS-CTR-X            PIC S9(06)  COMP-3 VALUE ZEROS.
001160     03  WS-CTR-Y            PIC S9(06)  COMP-3 VALUE ZEROS.
001170     03  FILLER              PIC X(05)   VALUE SPACES.
001180*---- VISTA DE EDICION DEL CENTRO PARA EL LISTADO DE TRAZA -------
001190*    AGREGADA POR N.ACOSTA 05/2001 - PEDIDO SOP-288
001200 01  WS-CENTRO-EDIT REDEFINES WS-CENTRO.
001210     03  WS-CTR-X-DIGS       PIC X(04).
001220     03  WS-CTR-Y-DIGS       PIC X(04).
001230     03  FILLER              PIC X(05).
001240*
001250*---- ACUMULADORES DEL ANCLA DE UNA APROXIMACION -----------------
001260 01  WS-ANCLA-ACUM.
001270     03  WS-ANC-SUMA-X       PIC S9(09)  COMP-3 VALUE ZEROS.
001280     03  WS-ANC-SUMA-Y       PIC S9(09)  COMP-3 VALUE ZEROS.
001290     03  WS-ANC-CANT         PIC 9(03)   COMP-3 VALUE ZEROS.
001300     03  WS-ANC-X            PIC S9(06)  COMP-3 VALUE ZEROS.
001310     03  WS-ANC-Y            PIC S9(06)  COMP-3 VALUE ZEROS.
001320     03  WS-ANC-HAY-DATO     PIC X(01)             VALUE 'N'.
001330         88  WS-ANC-OK                    VALUE 'S'.
001340         88  WS-ANC-SIN-DATO               VALUE 'N'.
001350     03  FILLER              PIC X(05)   VALUE SPACES.
001360*---- VISTA DE EDICION DEL ANCLA PARA EL LISTADO DE TRAZA --------
001370*    AGREGADA POR N.ACOSTA 10/08/26 - PEDIDO SOP-315
001380 01  WS-ANCLA-EDIT REDEFINES WS-ANCLA-ACUM.
001390     03  FILLER              PIC X(05).
001400     03  FILLER              PIC X(05).
001410     03  FILLER              PIC X(02).
001420     03  WS-ANC-X-DIGS       PIC X(04).
001430     03  WS-ANC-Y-DIGS       PIC X(04).
001440     03  FILLER              PIC X(06).
001450*
001460*---- CAMPOS DEL CALCULO DE RUMBO --------------------------------
001470 01  WS-CALCULO-RUMBO.
001480     03  WS-DX               PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
001490     03  WS-DY               PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
001500     03  WS-DX-ABS           PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
001510     03  WS-DY-ABS           PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
001520     03  FILLER              PIC X(04)   VALUE SPACES.
001530     03  WS-COCIENTE         PIC S9(03)V9(08) COMP-3 VALUE ZEROS.
001540     03  WS-COC-INVERTIDO    PIC X(01)             VALUE 'N'.
001550         88  WS-COC-FUE-INVERTIDO          VALUE 'S'.
001560     03  WS-ATAN-RAD         PIC S9(03)V9(08) COMP-3 VALUE ZEROS.
001570     03  WS-ATAN-GRADOS      PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001580     03  WS-RUMBO-GRADOS     PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001590*---- VISTA DE VOLCADO DEL ANGULO PARA DIAGNOSTICO DE TRAZA ------
001600*    AGREGADA POR N.ACOSTA 05/2001 - PEDIDO SOP-288 - SOLO SE
001610*    MUESTRA CUANDO EL SWITCH DE TRAZA (UPSI-0) ESTA ACTIVO.
001620 01  WS-RUMBO-VOLCADO REDEFINES WS-CALCULO-RUMBO.
001630     03  FILLER              PIC X(28).
001640     03  WS-RUMBO-VOLCADO-X  PIC X(04).
001650*
001660 77  WS-CONST-GR-POR-RAD PIC S9(02)V9(08) COMP-3 VALUE 57.29577951
001670 77  WS-CONST-PI-4       PIC S9(01)V9(08) COMP-3 VALUE 0.78539816.
001680 77  WS-CONST-A          PIC S9(01)V9(08) COMP-3 VALUE 0.24470000.
001690 77  WS-CONST-B          PIC S9(01)V9(08) COMP-3 VALUE 0.06630000.
001700*
001710 01  WS-DIRECCION-CALC       PIC XX      VALUE SPACES.
001720*
001730 77  FILLER            PIC X(30)
001740     VALUE '* FINAL  WORKING PGMGCDIR *'.
001750*----------------------------------------------------------------
001760 LINKAGE SECTION.
001770*================
001780*    COPY LNREC (SOLO SE RECIBE LA TABLA EN MEMORIA).
001790 01  LK-TAB-CARRILES.
001800     03  LK-LN-CANT              PIC 9(03) COMP-3.
001810     03  LK-LN-FILA OCCURS 60 TIMES.
001820         05  LK-LN-ID               PIC 9(03).
001830         05  LK-LN-INGRESO          PIC X(01).
001840         05  LK-LN-EGRESO           PIC X(01).
001850         05  LK-LN-APPROACH         PIC 9(02).
001860         05  LK-LN-TIPO             PIC X(01).
001870         05  LK-LN-PERM-VEHIC       PIC X(01).
001880         05  LK-LN-PERM-BUS         PIC X(01).
001890         05  LK-LN-PERM-PEATON      PIC X(01).
001900         05  LK-LN-PERM-CICLISTA    PIC X(01).
001910         05  LK-LN-DIRECCION        PIC X(02).
001920         05  LK-LN-CANT-NODOS       PIC 9(02).
001930         05  LK-LN-NODO OCCURS 10 TIMES.
001940             07  LK-LN-NODO-X          PIC S9(06).
001950             07  LK-LN-NODO-Y          PIC S9(06).
001960             07  LK-LN-NODO-PARADA     PIC X(01).
001970     03  FILLER                  PIC X(04).
001980*----------------------------------------------------------------
001990 PROCEDURE DIVISION USING LK-TAB-CARRILES.
002000*
002010 MAIN-PGMGCDIR.
002020     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002030     PERFORM 2000-CALC-CENTRO-I THRU 2000-CALC-CENTRO-F
002040     PERFORM 3000-CALC-DIRECCIONES-I THRU 3000-CALC-DIRECCIONES-F
002050     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002060 MAIN-PGMGCDIR-F. GOBACK.
002070*
002080*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002090* 1000-INICIO : PONE EN CERO ACUMULADORES DE TRABAJO.
002100 1000-INICIO-I.
002110     MOVE ZEROS TO WS-CTR-SUMA-X WS-CTR-SUMA-Y WS-CTR-CANT
002120     MOVE ZEROS TO WS-CTR-X WS-CTR-Y
002130     MOVE ZEROS TO WS-CANT-APR.
002140 1000-INICIO-F. EXIT.
002150*
002160*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002170* 2000-CALC-CENTRO : PROMEDIA LOS NODOS DE PARADA (STOPLINE) DE
002180* TODOS LOS CARRILES DE INGRESO.  SI NO HAY NINGUNO, EL CENTRO
002190* QUEDA EN (0,0).
002200 2000-CALC-CENTRO-I.
002210     MOVE 1 TO WS-SUB-LIN
002220     PERFORM 2100-EXAMINAR-CARRIL-I THRU 2100-EXAMINAR-CARRIL-F
002230         UNTIL WS-SUB-LIN > LK-LN-CANT
002240     IF WS-CTR-CANT > ZEROS
002250        COMPUTE WS-CTR-X = WS-CTR-SUMA-X / WS-CTR-CANT
002260        COMPUTE WS-CTR-Y = WS-CTR-SUMA-Y / WS-CTR-CANT
002270     ELSE
002280        MOVE ZEROS TO WS-CTR-X WS-CTR-Y
002290     END-IF.
002300 2000-CALC-CENTRO-F. EXIT.
002310*
002320 2100-EXAMINAR-CARRIL-I.
002330     IF LK-LN-INGRESO (WS-SUB-LIN) = 'Y'
002340        MOVE 1 TO WS-SUB-NOD
002350        PERFORM 2110-BUSCAR-PARADA-I THRU 2110-BUSCAR-PARADA-F
002360           UNTIL WS-SUB-NOD > LK-LN-CANT-NODOS (WS-SUB-LIN)
002370              OR WS-SUB-NOD > 10
002380     END-IF
002390     ADD 1 TO WS-SUB-LIN.
002400 2100-EXAMINAR-CARRIL-F. EXIT.
002410*
002420 2110-BUSCAR-PARADA-I.
002430     IF LK-LN-NODO-PARADA (WS-SUB-LIN WS-SUB-NOD) = 'Y'
002440        ADD LK-LN-NODO-X (WS-SUB-LIN WS-SUB-NOD) TO WS-CTR-SUMA-X
002450        ADD LK-LN-NODO-Y (WS-SUB-LIN WS-SUB-NOD) TO WS-CTR-SUMA-Y
002460        ADD 1                                   TO WS-CTR-CANT
002470        MOVE 10 TO WS-SUB-NOD
002480     END-IF
002490     ADD 1 TO WS-SUB-NOD.
002500 2110-BUSCAR-PARADA-F. EXIT.
002510*
002520*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002530* 3000-CALC-DIRECCIONES : ARMA LA LISTA DE APROXIMACIONES
002540* DISTINTAS (LN-APPROACH-ID > 0) Y LE ASIGNA RUMBO A CADA UNA.
002550 3000-CALC-DIRECCIONES-I.
002560     MOVE 1 TO WS-SUB-LIN
002570     PERFORM 3100-REGISTRAR-APROX-I THRU 3100-REGISTRAR-APROX-F
002580         UNTIL WS-SUB-LIN > LK-LN-CANT
002590     MOVE 1 TO WS-SUB-APR
002600     PERFORM 3200-PROCESAR-APROX-I THRU 3200-PROCESAR-APROX-F
002610         UNTIL WS-SUB-APR > WS-CANT-APR.
002620 3000-CALC-DIRECCIONES-F. EXIT.
002630*
002640*  3100-REGISTRAR-APROX : SI EL CARRIL ACTUAL TRAE UNA
002650*  APROXIMACION NUEVA (>0 Y NO CARGADA AUN), LA AGREGA A
002660*  WS-TAB-APROX.
002670 3100-REGISTRAR-APROX-I.
002680     MOVE 'N' TO WS-SW-ENCONTRADO
002690     IF LK-LN-APPROACH (WS-SUB-LIN) > ZEROS
002700        MOVE 1 TO WS-SUB-BUSCA
002710        PERFORM 3110-COMPARAR-APROX-I THRU 3110-COMPARAR-APROX-F
002720            UNTIL WS-SUB-BUSCA > WS-CANT-APR
002730        IF WS-SW-ENCONTRO-NO AND WS-CANT-APR < 20
002740           ADD 1 TO WS-CANT-APR
002750           MOVE LK-LN-APPROACH (WS-SUB-LIN)
002760                                  TO WS-APR-ID (WS-CANT-APR)
002770        END-IF
002780     END-IF
002790     ADD 1 TO WS-SUB-LIN.
002800 3100-REGISTRAR-APROX-F. EXIT.
002810*
002820 3110-COMPARAR-APROX-I.
002830     IF WS-APR-ID (WS-SUB-BUSCA) = LK-LN-APPROACH (WS-SUB-LIN)
002840        MOVE 'S' TO WS-SW-ENCONTRADO
002850     END-IF
002860     ADD 1 TO WS-SUB-BUSCA.
002870 3110-COMPARAR-APROX-F. EXIT.
002880*
002890*  3200-PROCESAR-APROX : CALCULA EL ANCLA, EL RUMBO Y LO
002900*  PROPAGA A TODOS LOS CARRILES DE ESTA APROXIMACION.
002910 3200-PROCESAR-APROX-I.
002920     MOVE WS-APR-ID (WS-SUB-APR) TO WS-APR-ACTUAL
002930     PERFORM 3300-CALC-ANCLA-I THRU 3300-CALC-ANCLA-F
002940     IF WS-ANC-OK
002950        PERFORM 3400-CALC-RUMBO-I THRU 3400-CALC-RUMBO-F
002960        PERFORM 3500-CLASIFICAR-SECTOR-I
002970            THRU 3500-CLASIFICAR-SECTOR-F
002980        PERFORM 3600-ASIGNAR-A-CARRILES-I
002990            THRU 3600-ASIGNAR-A-CARRILES-F
003000     END-IF
003010     ADD 1 TO WS-SUB-APR.
003020 3200-PROCESAR-APROX-F. EXIT.
003030*
003040*  3300-CALC-ANCLA : PROMEDIA EL ANCLA (NODO DE PARADA, SI NO
003050*  HAY EL PRIMER NODO) DE LOS CARRILES DE INGRESO DE LA
003060*  APROXIMACION.  SI NINGUNO TIENE INGRESO, PROMEDIA EL ULTIMO
003070*  NODO DE LOS CARRILES DE EGRESO.
003080 3300-CALC-ANCLA-I.
003090     MOVE ZEROS TO WS-ANC-SUMA-X WS-ANC-SUMA-Y WS-ANC-CANT
003100     MOVE 'N'   TO WS-ANC-HAY-DATO
003110     MOVE 1     TO WS-SUB-LIN
003120     PERFORM 3310-ANCLA-INGRESO-I THRU 3310-ANCLA-INGRESO-F
003130         UNTIL WS-SUB-LIN > LK-LN-CANT
003140     IF WS-ANC-CANT = ZEROS
003150        MOVE 1  TO WS-SUB-LIN
003160        PERFORM 3320-ANCLA-EGRESO-I THRU 3320-ANCLA-EGRESO-F
003170            UNTIL WS-SUB-LIN > LK-LN-CANT
003180     END-IF
003190     IF WS-ANC-CANT > ZEROS
003200        COMPUTE WS-ANC-X = WS-ANC-SUMA-X / WS-ANC-CANT
003210        COMPUTE WS-ANC-Y = WS-ANC-SUMA-Y / WS-ANC-CANT
003220        MOVE 'S' TO WS-ANC-HAY-DATO
003230     END-IF.
003240 3300-CALC-ANCLA-F. EXIT.
003250*
003260 3310-ANCLA-INGRESO-I.
003270     IF LK-LN-APPROACH (WS-SUB-LIN) = WS-APR-ACTUAL
003280           AND LK-LN-INGRESO (WS-SUB-LIN) = 'Y'
003290        PERFORM 3311-ANCLA-DE-CARRIL-I THRU 3311-ANCLA-DE-CARRIL-F
003300     END-IF
003310     ADD 1 TO WS-SUB-LIN.
003320 3310-ANCLA-INGRESO-F. EXIT.
003330*
003340*  3311 : ANCLA DE UN CARRIL = SU NODO DE PARADA, SI NO TIENE,
003350*  SU PRIMER NODO.
003360 3311-ANCLA-DE-CARRIL-I.
003370     MOVE 'N' TO WS-SW-ENCONTRADO
003380     MOVE 1   TO WS-SUB-NOD
003390     PERFORM 3312-BUSCAR-PARADA-CARRIL-I
003400         THRU 3312-BUSCAR-PARADA-CARRIL-F
003410         UNTIL WS-SUB-NOD > LK-LN-CANT-NODOS (WS-SUB-LIN)
003420            OR WS-SUB-NOD > 10
003430            OR WS-SW-ENCONTRO-SI
003440     IF WS-SW-ENCONTRO-NO AND LK-LN-CANT-NODOS (WS-SUB-LIN) > ZERO
003450        ADD LK-LN-NODO-X (WS-SUB-LIN 1) TO WS-ANC-SUMA-X
003460        ADD LK-LN-NODO-Y (WS-SUB-LIN 1) TO WS-ANC-SUMA-Y
003470        ADD 1                            TO WS-ANC-CANT
003480     END-IF.
003490 3311-ANCLA-DE-CARRIL-F. EXIT.
003500*
003510 3312-BUSCAR-PARADA-CARRIL-I.
003520     IF LK-LN-NODO-PARADA (WS-SUB-LIN WS-SUB-NOD) = 'Y'
003530        ADD LK-LN-NODO-X (WS-SUB-LIN WS-SUB-NOD) TO WS-ANC-SUMA-X
003540        ADD LK-LN-NODO-Y (WS-SUB-LIN WS-SUB-NOD) TO WS-ANC-SUMA-Y
003550        ADD 1                                    TO WS-ANC-CANT
003560        MOVE 'S' TO WS-SW-ENCONTRADO
003570     END-IF
003580     ADD 1 TO WS-SUB-NOD.
003590 3312-BUSCAR-PARADA-CARRIL-F. EXIT.
003600*
003610*  3320 : RESPALDO - PROMEDIA EL ULTIMO NODO DE LOS CARRILES
003620*  DE EGRESO DE LA APROXIMACION (RESPALDO).
003630 3320-ANCLA-EGRESO-I.
003640     IF LK-LN-APPROACH (WS-SUB-LIN) = WS-APR-ACTUAL
003650           AND LK-LN-EGRESO (WS-SUB-LIN) = 'Y'
003660           AND LK-LN-CANT-NODOS (WS-SUB-LIN) > ZEROS
003670        MOVE LK-LN-CANT-NODOS (WS-SUB-LIN) TO WS-SUB-NOD
003680        ADD LK-LN-NODO-X (WS-SUB-LIN WS-SUB-NOD) TO WS-ANC-SUMA-X
003690        ADD LK-LN-NODO-Y (WS-SUB-LIN WS-SUB-NOD) TO WS-ANC-SUMA-Y
003700        ADD 1                                    TO WS-ANC-CANT
003710     END-IF
003720     ADD 1 TO WS-SUB-LIN.
003730 3320-ANCLA-EGRESO-F. EXIT.
003740*
003750*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003760* 3400-CALC-RUMBO : DX,DY DEL ANCLA RESPECTO DEL CENTRO;
003770* ANGULO = (90 - ATAN2GRADOS(DY,DX)) MOD 360.
003780 3400-CALC-RUMBO-I.
003790     COMPUTE WS-DX = WS-ANC-X - WS-CTR-X
003800     COMPUTE WS-DY = WS-ANC-Y - WS-CTR-Y
003810     PERFORM 3410-ATAN2-GRADOS-I THRU 3410-ATAN2-GRADOS-F
003820     COMPUTE WS-RUMBO-GRADOS = 90 - WS-ATAN-GRADOS
003830     PERFORM 3420-NORMALIZAR-RUMBO-I THRU 3420-NORMALIZAR-RUMBO-F
003840     IF SW-TRAZA-ON
003850        MOVE WS-RUMBO-GRADOS TO WS-RUMBO-VOLCADO-X
003860        DISPLAY '* PGMGCDIR TRAZA APROX ' WS-APR-ACTUAL
003870                ' RUMBO=' WS-RUMBO-GRADOS
003880     END-IF.
003890 3400-CALC-RUMBO-F. EXIT.
003900*
003910*  3410-ATAN2-GRADOS : ATAN2(DY,DX) EN GRADOS, POR APROXIMACION
003920*  POLINOMIAL DE RAJAN SOBRE [0,1] RADIANES MAS AJUSTE DE
003930*  CUADRANTE A MANO (NO SE USAN FUNCIONES DE LIBRERIA).
003940 3410-ATAN2-GRADOS-I.
003950     IF WS-DX < ZEROS
003960        COMPUTE WS-DX-ABS = ZEROS - WS-DX
003970     ELSE
003980        MOVE WS-DX TO WS-DX-ABS
003990     END-IF
004000     IF WS-DY < ZEROS
004010        COMPUTE WS-DY-ABS = ZEROS - WS-DY
004020     ELSE
004030        MOVE WS-DY TO WS-DY-ABS
004040     END-IF
004050     MOVE 'N' TO WS-COC-INVERTIDO
004060     IF WS-DX-ABS = ZEROS AND WS-DY-ABS = ZEROS
004070        MOVE ZEROS TO WS-ATAN-GRADOS
004080     ELSE
004090        IF WS-DX-ABS >= WS-DY-ABS
004100           COMPUTE WS-COCIENTE = WS-DY-ABS / WS-DX-ABS
004110        ELSE
004120           COMPUTE WS-COCIENTE = WS-DX-ABS / WS-DY-ABS
004130           MOVE 'S' TO WS-COC-INVERTIDO
004140        END-IF
004150        PERFORM 3411-RAJAN-ATAN-I THRU 3411-RAJAN-ATAN-F
004160        IF WS-COC-FUE-INVERTIDO
004170           COMPUTE WS-ATAN-GRADOS = 90 - WS-ATAN-GRADOS
004180        END-IF
004190        PERFORM 3412-AJUSTAR-CUADRANTE-I
004200            THRU 3412-AJUSTAR-CUADRANTE-F
004210     END-IF.
004220 3410-ATAN2-GRADOS-F. EXIT.
004230*
004240*  3411-RAJAN-ATAN : ATAN(X) ~= (PI/4)*X - X*(|X|-1)*(A+B*|X|)
004250*  CON X = WS-COCIENTE EN [0,1] - AGREGADO C.BAEZ 02/1996.
004260 3411-RAJAN-ATAN-I.
004270     COMPUTE WS-ATAN-RAD ROUNDED =
004280           (WS-CONST-PI-4 * WS-COCIENTE)
004290         - (WS-COCIENTE * (WS-COCIENTE - 1)
004300              * (WS-CONST-A + (WS-CONST-B * WS-COCIENTE)))
004310     COMPUTE WS-ATAN-GRADOS ROUNDED =
004320           WS-ATAN-RAD * WS-CONST-GR-POR-RAD.
004330 3411-RAJAN-ATAN-F. EXIT.
004340*
004350*  3412-AJUSTAR-CUADRANTE : EL ATAN CALCULADO ARRIBA ES SOBRE
004360*  EL PRIMER OCTANTE (0-45); SE REFLEJA SEGUN LOS SIGNOS DE
004370*  DX,DY PARA OBTENER EL VERDADERO ATAN2 EN 0-360.
004380 3412-AJUSTAR-CUADRANTE-I.
004390     EVALUATE TRUE
004400        WHEN WS-DX >= ZEROS AND WS-DY >= ZEROS
004410           CONTINUE
004420        WHEN WS-DX < ZEROS AND WS-DY >= ZEROS
004430           COMPUTE WS-ATAN-GRADOS = 180 - WS-ATAN-GRADOS
004440        WHEN WS-DX < ZEROS AND WS-DY < ZEROS
004450           COMPUTE WS-ATAN-GRADOS = 180 + WS-ATAN-GRADOS
004460        WHEN OTHER
004470           COMPUTE WS-ATAN-GRADOS = 360 - WS-ATAN-GRADOS
004480     END-EVALUATE.
004490 3412-AJUSTAR-CUADRANTE-F. EXIT.
004500*
004510*  3420-NORMALIZAR-RUMBO : LLEVA WS-RUMBO-GRADOS AL RANGO
004520*  0 <= ANGULO < 360 SUMANDO O RESTANDO 360 LAS VECES QUE HAGA
004530*  FALTA (SIN FUNCTION MOD, QUE NO ESTA PERMITIDA EN ESTE SHOP).
004540 3420-NORMALIZAR-RUMBO-I.
004550     PERFORM 3421-SUMAR-360-I THRU 3421-SUMAR-360-F
004560         UNTIL WS-RUMBO-GRADOS >= ZEROS
004570     PERFORM 3422-RESTAR-360-I THRU 3422-RESTAR-360-F
004580         UNTIL WS-RUMBO-GRADOS < 360.
004590 3420-NORMALIZAR-RUMBO-F. EXIT.
004600*
004610 3421-SUMAR-360-I.
004620     COMPUTE WS-RUMBO-GRADOS = WS-RUMBO-GRADOS + 360.
004630 3421-SUMAR-360-F. EXIT.
004640*
004650 3422-RESTAR-360-I.
004660     COMPUTE WS-RUMBO-GRADOS = WS-RUMBO-GRADOS - 360.
004670 3422-RESTAR-360-F. EXIT.
004680*
004690*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700* 3500-CLASIFICAR-SECTOR : TABLA DE 8 SECTORES DE 45 GRADOS
004710* CON LIMITES DESPLAZADOS 22.5 GRADOS.
004720 3500-CLASIFICAR-SECTOR-I.
004730     EVALUATE TRUE
004740        WHEN WS-RUMBO-GRADOS < 22.5
004750           MOVE 'N ' TO WS-DIRECCION-CALC
004760        WHEN WS-RUMBO-GRADOS >= 337.5
004770           MOVE 'N ' TO WS-DIRECCION-CALC
004780        WHEN WS-RUMBO-GRADOS < 67.5
004790           MOVE 'NE' TO WS-DIRECCION-CALC
004800        WHEN WS-RUMBO-GRADOS < 112.5
004810           MOVE 'E ' TO WS-DIRECCION-CALC
004820        WHEN WS-RUMBO-GRADOS < 157.5
004830           MOVE 'SE' TO WS-DIRECCION-CALC
004840        WHEN WS-RUMBO-GRADOS < 202.5
004850           MOVE 'S ' TO WS-DIRECCION-CALC
004860        WHEN WS-RUMBO-GRADOS < 247.5
004870           MOVE 'SW' TO WS-DIRECCION-CALC
004880        WHEN WS-RUMBO-GRADOS < 292.5
004890           MOVE 'W ' TO WS-DIRECCION-CALC
004900        WHEN OTHER
004910           MOVE 'NW' TO WS-DIRECCION-CALC
004920     END-EVALUATE.
004930 3500-CLASIFICAR-SECTOR-F. EXIT.
004940*
004950*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004960* 3600-ASIGNAR-A-CARRILES : PROPAGA LA DIRECCION CALCULADA A
004970* TODO CARRIL (INGRESO O EGRESO) DE ESTA APROXIMACION.
004980 3600-ASIGNAR-A-CARRILES-I.
004990     MOVE 1 TO WS-SUB-LIN
005000     PERFORM 3610-ASIGNAR-UNO-I THRU 3610-ASIGNAR-UNO-F
005010         UNTIL WS-SUB-LIN > LK-LN-CANT.
005020 3600-ASIGNAR-A-CARRILES-F. EXIT.
005030*
005040 3610-ASIGNAR-UNO-I.
005050     IF LK-LN-APPROACH (WS-SUB-LIN) = WS-APR-ACTUAL
005060        MOVE WS-DIRECCION-CALC TO LK-LN-DIRECCION (WS-SUB-LIN)
005070     END-IF
005080     ADD 1 TO WS-SUB-LIN.
005090 3610-ASIGNAR-UNO-F. EXIT.
005100*
005110*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005120 9999-FINAL-I.
005130     CONTINUE.
005140 9999-FINAL-F. EXIT.
005150*//////////////////////////////////////////////////////////////
