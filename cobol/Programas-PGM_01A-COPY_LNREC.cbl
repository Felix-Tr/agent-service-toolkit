000100******************************************************************
000110*                       COPY LNREC
000120*                       ===========
000130*  LAYOUT DE CARRIL (LANE) DEL ARCHIVO DDLANE - LARGO 165 BYTES.
000140*  UN CARRIL PUEDE TENER HASTA 10 NODOS DE COORDENADAS; EL NODO
000150*  MARCADO STOPLINE ES EL PUNTO DE LINEA DE DETENCION.
000160*  BITS COMPARTIDO REDEFINIDOS EN EL MISMO NIVEL DEL CAMPO -
000170*  AGREGADO POR J.OLIVERA 08/1993 - PEDIDO SOP-201.
000180******************************************************************
000190 01  REG-CARRIL.
000200     03  LN-ID                   PIC 9(03).
000210     03  LN-NOMBRE               PIC X(10).
000220     03  LN-FLAG-INGRESO         PIC X(01).
000230     03  LN-FLAG-EGRESO          PIC X(01).
000240     03  LN-APPROACH-ID          PIC 9(02).
000250     03  LN-TIPO-CARRIL          PIC X(01).
000260     03  LN-COMPARTIDO           PIC X(10).
000270     03  LN-COMPARTIDO-BITS REDEFINES LN-COMPARTIDO.
000280         05  LN-BIT-COMP OCCURS 10 TIMES  PIC X(01).
000290     03  LN-CANT-NODOS           PIC 9(02).
000300     03  LN-NODO OCCURS 10 TIMES.
000310         05  LN-NODO-X              PIC S9(06).
000320         05  LN-NODO-Y              PIC S9(06).
000330         05  LN-NODO-PARADA         PIC X(01).
000340     03  FILLER                  PIC X(05)   VALUE SPACES.
000350******************************************************************
000360*  TABLA EN MEMORIA DE CARRILES CON BANDERAS DE PERMISO DERIVADAS
000370*  Y DIRECCION ASIGNADA POR LA SUBRUTINA PGMGCDIR.  MAXIMO 60
000380*  CARRILES.
000390******************************************************************
000400 01  WS-TAB-CARRILES.
000410     03  WS-LN-CANT              PIC 9(03) COMP-3 VALUE ZEROS.
000420     03  WS-LN-FILA OCCURS 60 TIMES.
000430         05  WS-LN-ID               PIC 9(03).
000440         05  WS-LN-INGRESO          PIC X(01).
000450         05  WS-LN-EGRESO           PIC X(01).
000460         05  WS-LN-APPROACH         PIC 9(02).
000470         05  WS-LN-TIPO             PIC X(01).
000480         05  WS-LN-PERM-VEHIC       PIC X(01).
000490         05  WS-LN-PERM-BUS         PIC X(01).
000500         05  WS-LN-PERM-PEATON      PIC X(01).
000510         05  WS-LN-PERM-CICLISTA    PIC X(01).
000520         05  WS-LN-DIRECCION        PIC X(02).
000530         05  WS-LN-CANT-NODOS       PIC 9(02).
000540         05  WS-LN-NODO OCCURS 10 TIMES.
000550             07  WS-LN-NODO-X          PIC S9(06).
000560             07  WS-LN-NODO-Y          PIC S9(06).
000570             07  WS-LN-NODO-PARADA     PIC X(01).
000580     03  FILLER                  PIC X(04)   VALUE SPACES.
000590*//////////////////////////////////////////////////////////////
