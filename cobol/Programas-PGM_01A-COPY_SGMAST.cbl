000100******************************************************************
000110*                 COPY SGMAST  (EX COPY CORTE)                   *
000120*                 ============================                   *
000130*  LAYOUT DEL MAESTRO DE GRUPOS DE SEMAFORO (SIGNALGRUPPE) Y
000140*  TABLA EN MEMORIA CARGADA POR PGMGCAVL A PARTIR DEL ARCHIVO
000150*  DDSGMST.  LARGO DE FILA DE TABLA = 15 BYTES.
000160******************************************************************
000170*     POSICION RELATIVA (1:3)  ID FISICO DE GRUPO DE SEMAFORO
000180*     POSICION RELATIVA (4:10) NOMBRE VISIBLE (EJ. FV01)
000190*     POSICION RELATIVA (14:2) TIPO (FV/DN/RD/FG)
000200******************************************************************
000210 01  WS-TAB-SGMAST.
000220     03  WS-SGM-CANT         PIC 9(02)  COMP-3   VALUE ZEROS.
000230     03  WS-SGM-FILA OCCURS 40 TIMES.
000240         05  WS-SGM-ID          PIC 9(03).
000250         05  WS-SGM-NOMBRE      PIC X(10).
000260         05  WS-SGM-TIPO        PIC X(02).
000270     03  FILLER                 PIC X(05)   VALUE SPACES.
000280*//////////////////////////////////////////////////////////////
