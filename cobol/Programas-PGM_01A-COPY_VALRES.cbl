000100******************************************************************
000110*                       COPY VALRES
000120*                       ============
000130*  TABLA DE RESULTADOS DE VALIDACION IMPRESA POR EL LISTADO.     *
000140*  UNA FILA POR CADA CONEXION DE GIRO A LA DERECHA CICLISTA      *
000150*  CANDIDATA A LA SENAL 721.  MAXIMO 120 FILAS, 5 RAZONES C/U.   *
000160******************************************************************
000170 01  WS-TAB-RESULTADOS.
000180     03  WS-VAL-CANT             PIC 9(03) COMP-3 VALUE ZEROS.
000190*    FILA 121 ES CUPO DE INTERCAMBIO PARA EL ORDENAMIENTO (5000).
000200     03  WS-VAL-FILA OCCURS 121 TIMES.
000210         05  WS-VAL-CN-ID              PIC 9(04).
000220         05  WS-VAL-CARRIL-ING         PIC 9(03).
000230         05  WS-VAL-CARRIL-EGR         PIC 9(03).
000240         05  WS-VAL-DIR-ING            PIC X(02).
000250         05  WS-VAL-DIR-EGR            PIC X(02).
000260         05  WS-VAL-MANIOBRA           PIC X(10).
000270         05  WS-VAL-ETIQUETA-DIR       PIC X(24).
000280         05  WS-VAL-ETIQUETA-LEN       PIC 9(02) COMP.
000290         05  WS-VAL-ES-VALIDO          PIC X(01).
000300             88  WS-VAL-VALIDO                VALUE 'S'.
000310             88  WS-VAL-INVALIDO              VALUE 'N'.
000320         05  WS-VAL-CANT-RAZONES       PIC 9(01) COMP-3.
000330         05  WS-VAL-RAZON OCCURS 5 TIMES PIC X(80).
000340         05  WS-VAL-RAZON-LEN OCCURS 5 TIMES PIC 9(03) COMP.
000350     03  FILLER                      PIC X(04)   VALUE SPACES.
000360*//////////////////////////////////////////////////////////////
