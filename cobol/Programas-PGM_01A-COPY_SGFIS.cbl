000100******************************************************************
000110*                       COPY SGFIS
000120*                       ===========
000130*  TABLA DE GRUPOS FISICOS DE SEMAFORO REALMENTE PRESENTES EN LA *
000140*  INTERSECCION (DESCUBIERTOS AL LEER LOS FLUJOS DE TRAFICO)     *
000150*  Y RENOMBRADOS/RETIPADOS CON EL MAESTRO WS-TAB-SGMAST CUANDO   *
000160*  CORRESPONDE - VER 2500-APLICAR-MASTER-I).  MAXIMO 40 GRUPOS.  *
000170******************************************************************
000180 01  WS-TAB-FISICOS.
000190     03  WS-FIS-CANT             PIC 9(02) COMP-3 VALUE ZEROS.
000200     03  WS-FIS-FILA OCCURS 40 TIMES.
000210         05  WS-FIS-ID               PIC 9(03).
000220         05  WS-FIS-NOMBRE           PIC X(10).
000230         05  WS-FIS-TIPO             PIC X(02).
000240     03  FILLER                      PIC X(05)   VALUE SPACES.
000250*//////////////////////////////////////////////////////////////
