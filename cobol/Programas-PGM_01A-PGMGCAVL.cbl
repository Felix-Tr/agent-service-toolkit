000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMGCAVL.
000120 AUTHOR. M. QUINTEROS.
000130 INSTALLATION. DIR. VIALIDAD - DEPTO. SISTEMAS DE TRANSITO.
000140 DATE-WRITTEN. 21/05/1990.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE VIALIDAD.
000170******************************************************************
000180*                        PGMGCAVL                                *
000190*                        ========                                *
000200*   PROGRAMA PRINCIPAL DEL VALIDADOR DE FLECHA VERDE PARA GIRO   *
000210*   DE CICLISTAS (SEMAFORO 721, VwV-StVO ZU PAR. 37).  LEE EL    *
000220*   MAESTRO DE GRUPOS DE SEMAFORO (DDSGMST), LLAMA A PGMGCLNK
000230*   PARA CARGAR Y ENLAZAR LA CONFIGURACION DE LA INTERSECCION Y  *
000240*   A PGMGCDIR PARA CALCULAR LOS RUMBOS DE APROXIMACION, APLICA  *
000250*   LAS REGLAS DE EXCLUSION DEL SEMAFORO 721 A CADA GIRO DE      *
000260*   CICLISTA A LA DERECHA E IMPRIME EL LISTADO DE VALIDACION     *
000270*   EN DDVALRPT.
000280******************************************************************
000290*  H I S T O R I A   D E   C A M B I O S
000300*-----------------------------------------------------------------
000310*  FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
000320*  --------  ------------  ----------  ---------------------------
000330*  21/05/90  M.QUINTEROS   SOP-118     VERSION INICIAL - CARGA DE
000340*                                      MAESTRO Y LLAMADO A
000350*                                      PGMB4CAF (HOY PGMGCLNK).
000360*  14/06/91  M.QUINTEROS   SOP-142     AGREGADO LLAMADO A RUTINA
000370*                                      DE CALCULO DE RUMBO (HOY
000380*                                      PGMGCDIR) ANTES DE VALIDAR.
000390*  03/03/93  J.OLIVERA     SOP-201     REESCRITA LA VALIDACION DE
000400*                                      REGLAS DE EXCLUSION SEGUN
000410*                                      NUEVA NORMATIVA VwV-StVO.
000420*  30/11/95  C.BAEZ        SOP-220     AGREGADO ORDEN ASCENDENTE
000430*                                      DEL LISTADO POR ETIQUETA
000440*                                      DE DIRECCION.
000450*  18/08/98  C.BAEZ        SOP-260     REVISION Y2K - TARJETA DE
000460*                                      CABECERA Y CAMPOS DE FECHA
000470*                                      DE ESTE PROGRAMA; SIN
000480*                                      HALLAZGOS.
000490*  09/02/99  C.BAEZ        SOP-260     CIERRE DE REVISION Y2K.
000500*  30/05/01  N.ACOSTA      SOP-288     AGREGADO RESUMEN DE
000510*                                      DIAGNOSTICO AL FINAL DEL
000520*                                      LISTADO BAJO SWITCH UPSI-0.
000530*  11/07/03  N.ACOSTA      SOP-301     CORREGIDA REGLA (B): EL
000540*                                      GRUPO DEBE CONTROLAR AL
000550*                                      MENOS UNA CONEXION PARA
000560*                                      CONSIDERARSE SOLO-IZQ.
000570*  10/08/26  N.ACOSTA      SOP-315     LISTADO DDVALRPT VUELTO A
000580*                                      80 COLUMNAS (RAZONES LARGAS
000590*                                      AHORA PARTEN EN VARIAS
000600*                                      LINEAS); CORREGIDO EL SIGNO
000610*                                      PARRAFO (ANTES SALIA '$')
000620*                                      EN LA CITA DE LA VwV-StVO.
000630*  10/08/26  N.ACOSTA      SOP-329     RESUMEN DE 5400 AMPLIADO
000640*                                      CON DESGLOSE DE CARRILES PO
000650*                                      DIRECCION, CONEXIONES POR
000660*                                      MANIOBRA Y CONEXIONES POR
000670*                                      GRUPO FISICO; DEJA DE
000680*                                      DEPENDER DEL SWITCH UPSI-0
000690*                                      PARA IMPRIMIRSE.
000700******************************************************************
000710*
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     CLASS CLASE-DIGITO IS '0' THRU '9'
000780     SWITCH UPSI-0 ON STATUS IS SW-TRAZA-ON
000790                   OFF STATUS IS SW-TRAZA-OFF.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT DD-SGMST  ASSIGN DDSGMST
000830     FILE STATUS IS FS-SGMST.
000840     SELECT DD-VALRPT ASSIGN DDVALRPT
000850     FILE STATUS IS FS-VALRPT.
000860*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  DD-SGMST
000910     BLOCK CONTAINS 0 RECORDS
000920     RECORDING MODE IS F.
000930 01  REG-LINEA-SGMST             PIC X(80).
000940*
000950 FD  DD-VALRPT
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  REG-LINEA-RPT               PIC X(80).
000990*
001000 WORKING-STORAGE SECTION.
001010*================================================================
001020 77  FILLER            PIC X(30)
001030     VALUE '* INICIO WORKING PGMGCAVL *'.
001040*----------- STATUS DE ARCHIVOS Y FIN DE LECTURA -----------------
001050 77  FS-SGMST                 PIC XX      VALUE SPACES.
001060 77  FS-VALRPT                PIC XX      VALUE SPACES.
001070 77  WS-STATUS-FIN            PIC X(01)   VALUE 'N'.
001080     88  WS-FIN-LECTURA               VALUE 'Y'.
001090     88  WS-NO-FIN-LECTURA            VALUE 'N'.
001100*
001110*----------- TARJETA DE FECHA DEL SISTEMA (SOLO CONSOLA) ---------
001120 01  WS-FECHA-SISTEMA.
001130     03  WS-FEC-AA            PIC 9(02).
001140     03  WS-FEC-MM            PIC 9(02).
001150     03  WS-FEC-DD            PIC 9(02).
001160*----- VISTA NUMERICA DE LA FECHA - REVISION Y2K C.BAEZ 08/98 ----
001170 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-SISTEMA.
001180     03  WS-FEC-NUM           PIC 9(06).
001190*
001200*----------- SUBINDICES Y CONTADORES DE TRABAJO (COMP) -----------
001210 77  WS-SUB-LIN               PIC 9(03) COMP  VALUE ZEROS.
001220 77  WS-SUB-CN-R              PIC 9(03) COMP  VALUE ZEROS.
001230 77  WS-SUB-CN-L              PIC 9(03) COMP  VALUE ZEROS.
001240 77  WS-SUB-CN-SOLO           PIC 9(03) COMP  VALUE ZEROS.
001250 77  WS-SUB-SG-SOLO           PIC 9(02) COMP  VALUE ZEROS.
001260 77  WS-SUB-BUSCA-LN          PIC 9(03) COMP  VALUE ZEROS.
001270 77  WS-SUB-BUSCA-FIS         PIC 9(02) COMP  VALUE ZEROS.
001280 77  WS-SUB-BUSCA-SGM         PIC 9(02) COMP  VALUE ZEROS.
001290 77  WS-SUB-ORD               PIC 9(03) COMP  VALUE ZEROS.
001300 77  WS-SUB-ORD2              PIC 9(03) COMP  VALUE ZEROS.
001310 77  WS-SUB-RAZ               PIC 9(01) COMP  VALUE ZEROS.
001320 77  WS-CANT-CONTROLA         PIC 9(03) COMP  VALUE ZEROS.
001330 77  WS-CANT-CHECADAS         PIC 9(03) COMP  VALUE ZEROS.
001340 77  WS-CANT-VALIDAS          PIC 9(03) COMP  VALUE ZEROS.
001350 77  WS-CANT-INVALIDAS        PIC 9(03) COMP  VALUE ZEROS.
001360*
001370*----------- BANDERAS Y CAMPOS DE APOYO DE LA VALIDACION --------
001380 77  WS-SW-ES-CANDIDATO       PIC X(01)   VALUE 'N'.
001390 77  WS-SW-CONFLICTO          PIC X(01)   VALUE 'N'.
001400 77  WS-SW-SOLO-IZQ           PIC X(01)   VALUE 'N'.
001410 77  WS-SW-GRUPO-EN-CN        PIC X(01)   VALUE 'N'.
001420 77  WS-IDX-LN-ING-R          PIC 9(03) COMP  VALUE ZEROS.
001430 77  WS-IDX-LN-EGR-R          PIC 9(03) COMP  VALUE ZEROS.
001440 77  WS-IDX-LN-ING-L          PIC 9(03) COMP  VALUE ZEROS.
001450 77  WS-IDX-LN-EGR-L          PIC 9(03) COMP  VALUE ZEROS.
001460 77  WS-IDX-LN-SOLO-ING       PIC 9(03) COMP  VALUE ZEROS.
001470 77  WS-IDX-LN-SOLO-EGR       PIC 9(03) COMP  VALUE ZEROS.
001480 77  WS-IDX-FIS-L             PIC 9(02) COMP  VALUE ZEROS.
001490 77  WS-IDX-LN                PIC 9(03) COMP  VALUE ZEROS.
001500 77  WS-IDX-FIS               PIC 9(02) COMP  VALUE ZEROS.
001510 77  WS-BUSCA-LN-ID           PIC 9(03)       VALUE ZEROS.
001520 77  WS-BUSCA-FIS-ID          PIC 9(03)       VALUE ZEROS.
001530 77  WS-BUSCA-GRUPO-ID        PIC 9(03)       VALUE ZEROS.
001540 77  WS-FIS-PRIMARIO-L        PIC 9(03)       VALUE ZEROS.
001550 77  WS-DIR-ENTRADA           PIC X(02)       VALUE SPACES.
001560 77  WS-DIR-SALIDA            PIC X(02)       VALUE SPACES.
001570 77  WS-DIR-OPUESTA-R         PIC X(02)       VALUE SPACES.
001580 77  WS-NOMBRE-TRIM           PIC X(10)       VALUE SPACES.
001590 77  WS-PUNTERO               PIC 9(03) COMP  VALUE ZEROS.
001600 77  WS-RAZ-POS               PIC 9(03) COMP  VALUE ZEROS.
001610 77  WS-RAZ-REST              PIC 9(03) COMP  VALUE ZEROS.
001620 77  WS-RAZ-TOMA              PIC 9(03) COMP  VALUE ZEROS.
001630 77  WS-SW-PRIMERA-LINEA      PIC X(01)       VALUE 'S'.
001640*
001650*----------- CAMPOS DE APOYO DE LA CARGA DEL MAESTRO -------------
001660 77  WS-SW-EN-SECCION         PIC X(01)   VALUE 'N'.
001670     88  WS-DENTRO-SECCION            VALUE 'S'.
001680     88  WS-FUERA-SECCION             VALUE 'N'.
001690 77  WS-SW-ENCONTRADO-SGM     PIC X(01)   VALUE 'N'.
001700 77  WS-SW-RESFIS-HALLADO     PIC X(01)   VALUE 'N'.
001710     88  WS-RESFIS-HALLADO            VALUE 'S'.
001720     88  WS-RESFIS-NO-HALLADO         VALUE 'N'.
001730 01  WS-SGMST-PARTE-1         PIC X(80)   VALUE SPACES.
001740 01  WS-SGMST-PARTE-2         PIC X(80)   VALUE SPACES.
001750 01  WS-SGMST-PARTE-3         PIC X(80)   VALUE SPACES.
001760 01  WS-SGMST-NOMBRE-CRUDO    PIC X(20)   VALUE SPACES.
001770 01  WS-SGMST-TIPO-CRUDO      PIC X(20)   VALUE SPACES.
001780 01  WS-SGMST-NOMBRE-C1       PIC X(20)   VALUE SPACES.
001790 01  WS-SGMST-NOMBRE-C2       PIC X(20)   VALUE SPACES.
001800 01  WS-SGMST-NOMBRE-C3       PIC X(20)   VALUE SPACES.
001810 01  WS-SGMST-TIPO-C1         PIC X(20)   VALUE SPACES.
001820 01  WS-SGMST-TIPO-C2         PIC X(20)   VALUE SPACES.
001830 01  WS-SGMST-TIPO-C3         PIC X(20)   VALUE SPACES.
001840 77  WS-SGMST-ID-NUM          PIC 9(03)   VALUE ZEROS.
001850*
001860*----------- COMUNICACION CON PGMGCLNK ---------------------------
001870 01  WS-COMUNICACION-INTERSEC.
001880     03  WS-INTERSEC-ID    PIC 9(04).
001890     03  WS-INTERSEC-REGION         PIC 9(03).
001900     03  WS-INTERSEC-NOMBRE         PIC X(30).
001910     03  WS-INTERSEC-REVISION       PIC 9(04).
001920     03  WS-INTERSEC-REF-X          PIC S9(06).
001930     03  WS-INTERSEC-REF-Y          PIC S9(06).
001940     03  WS-INTERSEC-RC             PIC 9(01).
001950     03  WS-INTERSEC-MSG            PIC X(80).
001960     03  FILLER               PIC X(05)   VALUE SPACES.
001970*
001980*----------- DIAGNOSTICO: CONTADORES DE TRAZA (UPSI-0) -----------
001990*    AGREGADO N.ACOSTA 05/2001 - PEDIDO SOP-288
002000 01  WS-CONTADORES-GRP.
002010     03  WS-CNT-GRP-SGM       PIC 9(03) VALUE ZEROS.
002020     03  WS-CNT-GRP-FIS       PIC 9(03) VALUE ZEROS.
002030     03  WS-CNT-GRP-CN        PIC 9(03) VALUE ZEROS.
002040     03  FILLER               PIC X(03)   VALUE SPACES.
002050 01  WS-CONTADORES-VOLCADO REDEFINES WS-CONTADORES-GRP.
002060     03  WS-CNT-VOLCADO       PIC X(12).
002070*----------- RESUMEN: CARRILES POR DIRECCION (5400) --------------
002080 01  WS-RESUMEN-CARRILES.
002090     03  WS-CNT-DIR-N         PIC 9(03) COMP-3 VALUE ZEROS.
002100     03  WS-CNT-DIR-NE        PIC 9(03) COMP-3 VALUE ZEROS.
002110     03  WS-CNT-DIR-E         PIC 9(03) COMP-3 VALUE ZEROS.
002120     03  WS-CNT-DIR-SE        PIC 9(03) COMP-3 VALUE ZEROS.
002130     03  WS-CNT-DIR-S         PIC 9(03) COMP-3 VALUE ZEROS.
002140     03  WS-CNT-DIR-SW        PIC 9(03) COMP-3 VALUE ZEROS.
002150     03  WS-CNT-DIR-W         PIC 9(03) COMP-3 VALUE ZEROS.
002160     03  WS-CNT-DIR-NW        PIC 9(03) COMP-3 VALUE ZEROS.
002170     03  FILLER               PIC X(04)   VALUE SPACES.
002180*----------- RESUMEN: CONEXIONES POR MANIOBRA (5400) ------------
002190 01  WS-RESUMEN-MANIOBRAS.
002200     03  WS-CNT-MNV-RECTO       PIC 9(03) COMP-3 VALUE ZEROS.
002210     03  WS-CNT-MNV-IZQ         PIC 9(03) COMP-3 VALUE ZEROS.
002220     03  WS-CNT-MNV-DER         PIC 9(03) COMP-3 VALUE ZEROS.
002230     03  WS-CNT-MNV-USTOP       PIC 9(03) COMP-3 VALUE ZEROS.
002240     03  WS-CNT-MNV-IZQROJO     PIC 9(03) COMP-3 VALUE ZEROS.
002250     03  WS-CNT-MNV-DERROJO     PIC 9(03) COMP-3 VALUE ZEROS.
002260     03  WS-CNT-MNV-CAMBIO      PIC 9(03) COMP-3 VALUE ZEROS.
002270     03  WS-CNT-MNV-NOPARAR     PIC 9(03) COMP-3 VALUE ZEROS.
002280     03  WS-CNT-MNV-CEDA        PIC 9(03) COMP-3 VALUE ZEROS.
002290     03  WS-CNT-MNV-ALTO        PIC 9(03) COMP-3 VALUE ZEROS.
002300     03  WS-CNT-MNV-PRECAUCION  PIC 9(03) COMP-3 VALUE ZEROS.
002310     03  FILLER                 PIC X(02)   VALUE SPACES.
002320*----------- RESUMEN: CONEXIONES CONTROLADAS POR GRUPO FISICO --
002330*    (5400) - UN CONTADOR POR CADA FILA DE WS-TAB-FISICOS.
002340 01  WS-RESUMEN-FISICOS.
002350     03  WS-RF-CANT OCCURS 40 TIMES  PIC 9(03) COMP-3 VALUE ZEROS.
002360     03  FILLER                      PIC X(04)   VALUE SPACES.
002370*----------- SUBINDICES DEL RESUMEN (5400) ---------------------
002380 77  WS-SUB-RES-LN          PIC 9(03) COMP  VALUE ZEROS.
002390 77  WS-SUB-RES-CN          PIC 9(03) COMP  VALUE ZEROS.
002400 77  WS-SUB-RES-FIS         PIC 9(02) COMP  VALUE ZEROS.
002410 77  WS-SUB-RES-SG          PIC 9(01) COMP  VALUE ZEROS.
002420*
002430*////////////// COPYBOOKS DE TRABAJO (COPY ... PASTE) ///////////
002440*    COPY SGMAST (TABLA EN MEMORIA DEL MAESTRO).
002450 01  WS-TAB-SGMAST.
002460     03  WS-SGM-CANT          PIC 9(02) COMP-3 VALUE ZEROS.
002470     03  WS-SGM-FILA OCCURS 40 TIMES.
002480         05  WS-SGM-ID           PIC 9(03).
002490         05  WS-SGM-NOMBRE       PIC X(10).
002500         05  WS-SGM-TIPO         PIC X(02).
002510     03  FILLER                  PIC X(05)   VALUE SPACES.
002520*    COPY LNREC (TABLA EN MEMORIA DE CARRILES).
002530 01  WS-TAB-CARRILES.
002540     03  WS-LN-CANT              PIC 9(03) COMP-3 VALUE ZEROS.
002550     03  WS-LN-FILA OCCURS 60 TIMES.
002560         05  WS-LN-ID               PIC 9(03).
002570         05  WS-LN-INGRESO          PIC X(01).
002580         05  WS-LN-EGRESO           PIC X(01).
002590         05  WS-LN-APPROACH         PIC 9(02).
002600         05  WS-LN-TIPO             PIC X(01).
002610         05  WS-LN-PERM-VEHIC       PIC X(01).
002620         05  WS-LN-PERM-BUS         PIC X(01).
002630         05  WS-LN-PERM-PEATON      PIC X(01).
002640         05  WS-LN-PERM-CICLISTA    PIC X(01).
002650         05  WS-LN-DIRECCION        PIC X(02).
002660         05  WS-LN-CANT-NODOS       PIC 9(02).
002670         05  WS-LN-NODO OCCURS 10 TIMES.
002680             07  WS-LN-NODO-X          PIC S9(06).
002690             07  WS-LN-NODO-Y          PIC S9(06).
002700             07  WS-LN-NODO-PARADA     PIC X(01).
002710     03  FILLER                  PIC X(04)   VALUE SPACES.
002720*    COPY CNREC (TABLA EN MEMORIA DE CONEXIONES).
002730 01  WS-TAB-CONEXIONES.
002740     03  WS-CN-CANT              PIC 9(03) COMP-3 VALUE ZEROS.
002750     03  WS-CN-FILA OCCURS 120 TIMES.
002760         05  WS-CN-ID                  PIC 9(04).
002770         05  WS-CN-ING-LANE            PIC 9(03).
002780         05  WS-CN-EGR-LANE            PIC 9(03).
002790         05  WS-CN-BIT-RECTO           PIC X(01).
002800         05  WS-CN-BIT-IZQ             PIC X(01).
002810         05  WS-CN-BIT-DER             PIC X(01).
002820         05  WS-CN-BIT-USTOP           PIC X(01).
002830         05  WS-CN-BIT-IZQROJO         PIC X(01).
002840         05  WS-CN-BIT-DERROJO         PIC X(01).
002850         05  WS-CN-BIT-CAMBIO          PIC X(01).
002860         05  WS-CN-BIT-NOPARAR         PIC X(01).
002870         05  WS-CN-BIT-CEDA            PIC X(01).
002880         05  WS-CN-BIT-ALTO            PIC X(01).
002890         05  WS-CN-BIT-PRECAUCION      PIC X(01).
002900         05  WS-CN-MANIOBRA-LABEL      PIC X(10).
002910         05  WS-CN-PEATONAL            PIC X(01).
002920         05  WS-CN-SG-LOGICO           PIC 9(03).
002930         05  WS-CN-SG-PRIMARIO         PIC 9(03).
002940         05  WS-CN-SG-CANT             PIC 9(01) COMP-3.
002950         05  WS-CN-SG-LISTA OCCURS 4 TIMES PIC 9(03).
002960     03  FILLER                  PIC X(04)   VALUE SPACES.
002970*    COPY SGFIS (TABLA EN MEMORIA DE GRUPOS FISICOS).
002980 01  WS-TAB-FISICOS.
002990     03  WS-FIS-CANT             PIC 9(02) COMP-3 VALUE ZEROS.
003000     03  WS-FIS-FILA OCCURS 40 TIMES.
003010         05  WS-FIS-ID               PIC 9(03).
003020         05  WS-FIS-NOMBRE           PIC X(10).
003030         05  WS-FIS-TIPO             PIC X(02).
003040     03  FILLER                      PIC X(05)   VALUE SPACES.
003050*    COPY VALRES (TABLA DE RESULTADOS DE VALIDACION).
003060 01  WS-TAB-RESULTADOS.
003070     03  WS-VAL-CANT             PIC 9(03) COMP-3 VALUE ZEROS.
003080     03  WS-VAL-FILA OCCURS 121 TIMES.
003090         05  WS-VAL-CN-ID              PIC 9(04).
003100         05  WS-VAL-CARRIL-ING         PIC 9(03).
003110         05  WS-VAL-CARRIL-EGR         PIC 9(03).
003120         05  WS-VAL-DIR-ING            PIC X(02).
003130         05  WS-VAL-DIR-EGR            PIC X(02).
003140         05  WS-VAL-MANIOBRA           PIC X(10).
003150         05  WS-VAL-ETIQUETA-DIR       PIC X(24).
003160         05  WS-VAL-ETIQUETA-LEN       PIC 9(02) COMP.
003170         05  WS-VAL-ES-VALIDO          PIC X(01).
003180             88  WS-VAL-VALIDO                VALUE 'S'.
003190             88  WS-VAL-INVALIDO              VALUE 'N'.
003200         05  WS-VAL-CANT-RAZONES       PIC 9(01) COMP-3.
003210         05  WS-VAL-RAZON OCCURS 5 TIMES PIC X(80).
003220         05  WS-VAL-RAZON-LEN OCCURS 5 TIMES PIC 9(03) COMP.
003230     03  FILLER                      PIC X(04)   VALUE SPACES.
003240*///////////////////////////////////////////////////////////////
003250*
003260*----------- LINEAS DE IMPRESION DEL LISTADO DE VALIDACION -------
003270 01  WS-LIN-VACIA                PIC X(80)  VALUE SPACES.
003280 01  WS-LIN-TITULO.
003290     03  FILLER    PIC X(52) VALUE
003300         '===== GREEN CYCLIST ARROW VALIDATION RESULTS ====='.
003310     03  FILLER    PIC X(28)     VALUE SPACES.
003320 01  WS-LIN-TOTALES.
003330     03  FILLER              PIC X(27)
003340         VALUE 'Total connections checked: '.
003350     03  WS-TOT-CHECADAS-ED  PIC ZZZ9.
003360     03  FILLER              PIC X(09) VALUE ' (Valid: '.
003370     03  WS-TOT-VALIDAS-ED   PIC ZZZ9.
003380     03  FILLER              PIC X(11) VALUE ', Invalid: '.
003390     03  WS-TOT-INVALIDAS-ED PIC ZZZ9.
003400     03  FILLER              PIC X(01) VALUE ')'.
003410     03  FILLER              PIC X(20) VALUE SPACES.
003420 01  WS-LIN-DETALLE           PIC X(80)  VALUE SPACES.
003430 01  WS-LIN-RESUMEN REDEFINES WS-LIN-DETALLE.
003440     03  FILLER               PIC X(01).
003450     03  WS-RES-ETIQUETA      PIC X(30).
003460     03  WS-RES-VALOR         PIC ZZZ9.
003470     03  FILLER               PIC X(45).
003480 77  WS-ING-ED                PIC ZZ9.
003490 77  WS-EGR-ED                PIC ZZ9.
003500*
003510 77  FILLER            PIC X(30)
003520     VALUE '* FINAL  WORKING PGMGCAVL *'.
003530*----------------------------------------------------------------
003540 PROCEDURE DIVISION.
003550*
003560 MAIN-PGMGCAVL.
003570     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
003580     PERFORM 1100-CARGA-SGMAST-I THRU 1100-CARGA-SGMAST-F
003590     PERFORM 1200-CARGA-CONFIG-I THRU 1200-CARGA-CONFIG-F
003600     IF WS-NO-FIN-LECTURA
003610        PERFORM 1300-CALC-DIRECCIONES-I
003620            THRU 1300-CALC-DIRECCIONES-F
003630        PERFORM 4000-VALIDAR-I    THRU 4000-VALIDAR-F
003640        PERFORM 5000-ORDENAR-I    THRU 5000-ORDENAR-F
003650        PERFORM 5100-IMPRIMIR-ENCABEZADO-I
003660            THRU 5100-IMPRIMIR-ENCABEZADO-F
003670        PERFORM 5200-IMPRIMIR-DETALLE-I
003680            THRU 5200-IMPRIMIR-DETALLE-F
003690        PERFORM 5400-IMPRIMIR-RESUMEN-I
003700            THRU 5400-IMPRIMIR-RESUMEN-F
003710     END-IF
003720     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
003730 MAIN-PGMGCAVL-F. GOBACK.
003740*
003750*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003760* 1000-INICIO : ABRE ARCHIVOS Y PONE EN CERO CONTADORES.
003770 1000-INICIO-I.
003780     ACCEPT WS-FECHA-SISTEMA FROM DATE
003790     IF SW-TRAZA-ON
003800        DISPLAY '* PGMGCAVL INICIO - FECHA SISTEMA (AAMMDD) = '
003810                WS-FEC-NUM
003820     END-IF
003830     SET WS-NO-FIN-LECTURA TO TRUE
003840     MOVE ZEROS TO WS-CANT-CHECADAS WS-CANT-VALIDAS
003850     MOVE ZEROS TO WS-CANT-INVALIDAS
003860     OPEN INPUT DD-SGMST
003870     IF FS-SGMST IS NOT EQUAL '00' THEN
003880        DISPLAY '* ERROR EN OPEN DD-SGMST = ' FS-SGMST
003890        SET WS-FIN-LECTURA TO TRUE
003900     END-IF
003910     OPEN OUTPUT DD-VALRPT
003920     IF FS-VALRPT IS NOT EQUAL '00' THEN
003930        DISPLAY '* ERROR EN OPEN DD-VALRPT = ' FS-VALRPT
003940        SET WS-FIN-LECTURA TO TRUE
003950     END-IF.
003960 1000-INICIO-F. EXIT.
003970*
003980*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003990* 1100-CARGA-SGMAST : PARSER DE SECCION.  SOLO SE PROCESAN
004000* LINEAS DENTRO DE #SIGNALGRUPPENDATEN; SE SALTAN LAS LINEAS EN
004010* BLANCO Y LAS QUE CONTIENEN '::'.
004020 1100-CARGA-SGMAST-I.
004030     IF WS-NO-FIN-LECTURA
004040        MOVE 'N' TO WS-SW-EN-SECCION
004050        PERFORM 1110-LEER-LINEA-SGMST-I
004060            THRU 1110-LEER-LINEA-SGMST-F
004070        PERFORM 1120-PROCESAR-LINEA-SGMST-I
004080            THRU 1120-PROCESAR-LINEA-SGMST-F
004090            UNTIL WS-FIN-LECTURA
004100     END-IF
004110     CLOSE DD-SGMST
004120     SET WS-NO-FIN-LECTURA TO TRUE.
004130 1100-CARGA-SGMAST-F. EXIT.
004140*
004150 1110-LEER-LINEA-SGMST-I.
004160     READ DD-SGMST INTO REG-LINEA-SGMST
004170     EVALUATE FS-SGMST
004180        WHEN '00'
004190           CONTINUE
004200        WHEN '10'
004210           SET WS-FIN-LECTURA TO TRUE
004220        WHEN OTHER
004230           DISPLAY '* ERROR EN LECTURA DD-SGMST = ' FS-SGMST
004240           SET WS-FIN-LECTURA TO TRUE
004250     END-EVALUATE.
004260 1110-LEER-LINEA-SGMST-F. EXIT.
004270*
004280 1120-PROCESAR-LINEA-SGMST-I.
004290     IF REG-LINEA-SGMST (1:1) = '#'
004300        PERFORM 1121-MARCAR-SECCION-I THRU 1121-MARCAR-SECCION-F
004310     ELSE
004320        IF WS-DENTRO-SECCION
004330              AND REG-LINEA-SGMST NOT = SPACES
004340              AND REG-LINEA-SGMST (1:20) NOT = '::'
004350           PERFORM 1130-PARSEAR-DATO-SGMST-I
004360               THRU 1130-PARSEAR-DATO-SGMST-F
004370        END-IF
004380     END-IF
004390     PERFORM 1110-LEER-LINEA-SGMST-I
004400         THRU 1110-LEER-LINEA-SGMST-F.
004410 1120-PROCESAR-LINEA-SGMST-F. EXIT.
004420*
004430*  1121-MARCAR-SECCION : '#SIGNALGRUPPENDATEN' ABRE LA SECCION;
004440*  CUALQUIER OTRO '#...' LA CIERRA (SI ESTABA ABIERTA).
004450 1121-MARCAR-SECCION-I.
004460     IF REG-LINEA-SGMST (1:20) = '#SIGNALGRUPPENDATEN'
004470        MOVE 'S' TO WS-SW-EN-SECCION
004480     ELSE
004490        MOVE 'N' TO WS-SW-EN-SECCION
004500     END-IF.
004510 1121-MARCAR-SECCION-F. EXIT.
004520*
004530*  1130-PARSEAR-DATO-SGMST : <id>, 'nombre', 'tipo' - SE PARTE
004540*  PRIMERO POR COMAS Y LUEGO SE LE SACAN LAS COMILLAS SIMPLES A
004550*  NOMBRE Y TIPO CON UNSTRING DELIMITED BY QUOTE (SIN FUNCIONES
004560*  DE LIBRERIA).  EL ID SE PASA A NUMERICO CON MOVE DIRECTO.
004570 1130-PARSEAR-DATO-SGMST-I.
004580     MOVE SPACES TO WS-SGMST-PARTE-1 WS-SGMST-PARTE-2
004590     MOVE SPACES TO WS-SGMST-PARTE-3
004600     UNSTRING REG-LINEA-SGMST DELIMITED BY ','
004610         INTO WS-SGMST-PARTE-1 WS-SGMST-PARTE-2 WS-SGMST-PARTE-3
004620     MOVE WS-SGMST-PARTE-1 TO WS-SGMST-ID-NUM
004630     MOVE SPACES TO WS-SGMST-NOMBRE-C1 WS-SGMST-NOMBRE-C2
004640     MOVE SPACES TO WS-SGMST-NOMBRE-C3
004650     UNSTRING WS-SGMST-PARTE-2 DELIMITED BY QUOTE
004660         INTO WS-SGMST-NOMBRE-C1 WS-SGMST-NOMBRE-C2
004670              WS-SGMST-NOMBRE-C3
004680     MOVE SPACES TO WS-SGMST-TIPO-C1 WS-SGMST-TIPO-C2
004690     MOVE SPACES TO WS-SGMST-TIPO-C3
004700     UNSTRING WS-SGMST-PARTE-3 DELIMITED BY QUOTE
004710         INTO WS-SGMST-TIPO-C1 WS-SGMST-TIPO-C2 WS-SGMST-TIPO-C3
004720     IF WS-SGMST-TIPO-C2 = 'FV' OR 'DN' OR 'RD' OR 'FG'
004730        PERFORM 1140-ALTA-SGMAST-I THRU 1140-ALTA-SGMAST-F
004740     END-IF.
004750 1130-PARSEAR-DATO-SGMST-F. EXIT.
004760*
004770*  1140-ALTA-SGMAST : AGREGA O SOBREESCRIBE (SI EL ID YA EXISTE)
004780*  LA FILA DEL MAESTRO DE GRUPOS DE SEMAFORO.
004790 1140-ALTA-SGMAST-I.
004800     MOVE 'N' TO WS-SW-ENCONTRADO-SGM
004810     MOVE 1   TO WS-SUB-BUSCA-SGM
004820     PERFORM 1141-BUSCAR-SGM-I THRU 1141-BUSCAR-SGM-F
004830         UNTIL WS-SUB-BUSCA-SGM > WS-SGM-CANT
004840            OR WS-SW-ENCONTRADO-SGM = 'S'
004850     IF WS-SW-ENCONTRADO-SGM = 'N' AND WS-SGM-CANT < 40
004860        ADD 1 TO WS-SGM-CANT
004870        MOVE WS-SGM-CANT TO WS-SUB-BUSCA-SGM
004880     END-IF
004890     IF WS-SUB-BUSCA-SGM <= 40
004900        MOVE WS-SGMST-ID-NUM    TO WS-SGM-ID (WS-SUB-BUSCA-SGM)
004910        MOVE WS-SGMST-NOMBRE-C2
004920                           TO WS-SGM-NOMBRE (WS-SUB-BUSCA-SGM)
004930        MOVE WS-SGMST-TIPO-C2
004940                           TO WS-SGM-TIPO (WS-SUB-BUSCA-SGM)
004950     END-IF.
004960 1140-ALTA-SGMAST-F. EXIT.
004970*
004980 1141-BUSCAR-SGM-I.
004990     IF WS-SGM-ID (WS-SUB-BUSCA-SGM) = WS-SGMST-ID-NUM
005000        MOVE 'S' TO WS-SW-ENCONTRADO-SGM
005010     ELSE
005020        ADD 1 TO WS-SUB-BUSCA-SGM
005030     END-IF.
005040 1141-BUSCAR-SGM-F. EXIT.
005050*
005060*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005070* 1200-CARGA-CONFIG : LLAMA A PGMGCLNK - CARGA CARRILES,
005080* CONEXIONES Y FLUJOS Y ENLAZA LOS GRUPOS FISICOS DE SEMAFORO.
005090 1200-CARGA-CONFIG-I.
005100     MOVE ZEROS  TO WS-INTERSEC-RC
005110     MOVE SPACES TO WS-INTERSEC-MSG
005120     CALL 'PGMGCLNK' USING WS-TAB-SGMAST WS-TAB-CARRILES
005130                            WS-TAB-CONEXIONES WS-TAB-FISICOS
005140                            WS-COMUNICACION-INTERSEC
005150     IF WS-INTERSEC-RC NOT = ZEROS
005160        DISPLAY '* PGMGCLNK ABORTO: ' WS-INTERSEC-MSG
005170        MOVE 9999 TO RETURN-CODE
005180        SET WS-FIN-LECTURA TO TRUE
005190     END-IF.
005200 1200-CARGA-CONFIG-F. EXIT.
005210*
005220*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005230* 1300-CALC-DIRECCIONES : LLAMA A PGMGCDIR CON LA TABLA DE
005240* CARRILES YA ENLAZADA POR PGMGCLNK.
005250 1300-CALC-DIRECCIONES-I.
005260     CALL 'PGMGCDIR' USING WS-TAB-CARRILES.
005270 1300-CALC-DIRECCIONES-F. EXIT.
005280*
005290*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300* 4000-VALIDAR : RECORRE TODAS LAS CONEXIONES; LAS QUE SON GIRO
005310* DE CICLISTA A LA DERECHA (BIT DERECHA + PERMISO CICLISTA EN
005320* AMBOS EXTREMOS) SON CANDIDATAS AL SEMAFORO 721.
005330 4000-VALIDAR-I.
005340     MOVE 1 TO WS-SUB-CN-R
005350     PERFORM 4010-EXAMINAR-CANDIDATO-I
005360         THRU 4010-EXAMINAR-CANDIDATO-F
005370         UNTIL WS-SUB-CN-R > WS-CN-CANT.
005380 4000-VALIDAR-F. EXIT.
005390*
005400 4010-EXAMINAR-CANDIDATO-I.
005410     PERFORM 4020-ES-CANDIDATO-I THRU 4020-ES-CANDIDATO-F
005420     IF WS-SW-ES-CANDIDATO = 'S' AND WS-VAL-CANT < 120
005430        PERFORM 4100-ALTA-RESULTADO-I THRU 4100-ALTA-RESULTADO-F
005440        PERFORM 4200-BUSCAR-CONFLICTOS-I
005450            THRU 4200-BUSCAR-CONFLICTOS-F
005460     END-IF
005470     ADD 1 TO WS-SUB-CN-R.
005480 4010-EXAMINAR-CANDIDATO-F. EXIT.
005490*
005500*  4020-ES-CANDIDATO : GIRO A LA DERECHA CON PERMISO DE CICLISTA
005510*  EN EL CARRIL DE INGRESO Y EN EL DE EGRESO.
005520 4020-ES-CANDIDATO-I.
005530     MOVE 'N' TO WS-SW-ES-CANDIDATO
005540     MOVE ZEROS TO WS-IDX-LN-ING-R WS-IDX-LN-EGR-R
005550     IF WS-CN-BIT-DER (WS-SUB-CN-R) = 'S'
005560        MOVE WS-CN-ING-LANE (WS-SUB-CN-R) TO WS-BUSCA-LN-ID
005570        PERFORM 9000-BUSCAR-CARRIL-POR-ID-I
005580            THRU 9000-BUSCAR-CARRIL-POR-ID-F
005590        MOVE WS-IDX-LN TO WS-IDX-LN-ING-R
005600        MOVE WS-CN-EGR-LANE (WS-SUB-CN-R) TO WS-BUSCA-LN-ID
005610        PERFORM 9000-BUSCAR-CARRIL-POR-ID-I
005620            THRU 9000-BUSCAR-CARRIL-POR-ID-F
005630        MOVE WS-IDX-LN TO WS-IDX-LN-EGR-R
005640        IF WS-IDX-LN-ING-R > ZEROS AND WS-IDX-LN-EGR-R > ZEROS
005650           IF WS-LN-PERM-CICLISTA (WS-IDX-LN-ING-R) = 'S'
005660                 AND WS-LN-PERM-CICLISTA (WS-IDX-LN-EGR-R) = 'S'
005670              MOVE 'S' TO WS-SW-ES-CANDIDATO
005680           END-IF
005690        END-IF
005700     END-IF.
005710 4020-ES-CANDIDATO-F. EXIT.
005720*
005730*  4100-ALTA-RESULTADO : CREA LA FILA DE RESULTADO, INICIALMENTE
005740*  VALIDA, CON LAS DIRECCIONES Y LA ETIQUETA DE ORDEN DEL LISTADO.
005750 4100-ALTA-RESULTADO-I.
005760     ADD 1 TO WS-VAL-CANT
005770     ADD 1 TO WS-CANT-CHECADAS
005780     MOVE WS-CN-ID (WS-SUB-CN-R)
005790                        TO WS-VAL-CN-ID (WS-VAL-CANT)
005800     MOVE WS-CN-ING-LANE (WS-SUB-CN-R)
005810                        TO WS-VAL-CARRIL-ING (WS-VAL-CANT)
005820     MOVE WS-CN-EGR-LANE (WS-SUB-CN-R)
005830                        TO WS-VAL-CARRIL-EGR (WS-VAL-CANT)
005840     MOVE WS-LN-DIRECCION (WS-IDX-LN-ING-R)
005850                        TO WS-VAL-DIR-ING (WS-VAL-CANT)
005860     MOVE WS-LN-DIRECCION (WS-IDX-LN-EGR-R)
005870                        TO WS-VAL-DIR-EGR (WS-VAL-CANT)
005880     MOVE WS-CN-MANIOBRA-LABEL (WS-SUB-CN-R)
005890                        TO WS-VAL-MANIOBRA (WS-VAL-CANT)
005900     MOVE 'S' TO WS-VAL-ES-VALIDO (WS-VAL-CANT)
005910     MOVE ZEROS TO WS-VAL-CANT-RAZONES (WS-VAL-CANT)
005920     PERFORM 4900-CONSTRUIR-ETIQUETA-I
005930         THRU 4900-CONSTRUIR-ETIQUETA-F.
005940 4100-ALTA-RESULTADO-F. EXIT.
005950*
005960*  4900-CONSTRUIR-ETIQUETA : "<ing> -> <egr> [<maniobra>]" SIN
005970*  ESPACIOS DE RELLENO, USANDO UNSTRING DELIMITED BY SPACE PARA
005980*  RECORTAR CAMPOS ALFANUMERICOS DEJADOS A IZQUIERDA.
005990 4900-CONSTRUIR-ETIQUETA-I.
006000     MOVE WS-VAL-DIR-ING (WS-VAL-CANT) TO WS-DIR-ENTRADA
006010     UNSTRING WS-DIR-ENTRADA DELIMITED BY SPACE
006020         INTO WS-NOMBRE-TRIM
006030     MOVE SPACES TO WS-VAL-ETIQUETA-DIR (WS-VAL-CANT)
006040     MOVE 1 TO WS-PUNTERO
006050     STRING WS-NOMBRE-TRIM DELIMITED BY SPACE
006060            ' -> '         DELIMITED BY SIZE
006070         INTO WS-VAL-ETIQUETA-DIR (WS-VAL-CANT)
006080         WITH POINTER WS-PUNTERO
006090     MOVE WS-VAL-DIR-EGR (WS-VAL-CANT) TO WS-DIR-ENTRADA
006100     UNSTRING WS-DIR-ENTRADA DELIMITED BY SPACE
006110         INTO WS-NOMBRE-TRIM
006120     STRING WS-NOMBRE-TRIM DELIMITED BY SPACE
006130            ' ['           DELIMITED BY SIZE
006140         INTO WS-VAL-ETIQUETA-DIR (WS-VAL-CANT)
006150         WITH POINTER WS-PUNTERO
006160     STRING WS-VAL-MANIOBRA (WS-VAL-CANT) DELIMITED BY SPACE
006170            ']'                           DELIMITED BY SIZE
006180         INTO WS-VAL-ETIQUETA-DIR (WS-VAL-CANT)
006190         WITH POINTER WS-PUNTERO
006200     COMPUTE WS-VAL-ETIQUETA-LEN (WS-VAL-CANT) = WS-PUNTERO - 1.
006210 4900-CONSTRUIR-ETIQUETA-F. EXIT.
006220*
006230*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006240* 4200-BUSCAR-CONFLICTOS : RECORRE TODAS LAS DEMAS CONEXIONES L
006250* BUSCANDO GIROS A LA IZQUIERDA EN CONFLICTO CON EL CANDIDATO R
006260* (CONDICIONES 1-4 DE LA REGLA DE EXCLUSION).
006270 4200-BUSCAR-CONFLICTOS-I.
006280     MOVE WS-LN-DIRECCION (WS-IDX-LN-ING-R) TO WS-DIR-ENTRADA
006290     PERFORM 9200-DIR-OPUESTA-I THRU 9200-DIR-OPUESTA-F
006300     MOVE WS-DIR-SALIDA TO WS-DIR-OPUESTA-R
006310     MOVE 1 TO WS-SUB-CN-L
006320     PERFORM 4210-EXAMINAR-OPONENTE-I
006330         THRU 4210-EXAMINAR-OPONENTE-F
006340         UNTIL WS-SUB-CN-L > WS-CN-CANT.
006350 4200-BUSCAR-CONFLICTOS-F. EXIT.
006360*
006370 4210-EXAMINAR-OPONENTE-I.
006380     PERFORM 4220-ES-CONFLICTO-I THRU 4220-ES-CONFLICTO-F
006390     IF WS-SW-CONFLICTO = 'S'
006400        PERFORM 4300-EVALUAR-GRUPO-L-I
006410            THRU 4300-EVALUAR-GRUPO-L-F
006420     END-IF
006430     ADD 1 TO WS-SUB-CN-L.
006440 4210-EXAMINAR-OPONENTE-F. EXIT.
006450*
006460*  4220-ES-CONFLICTO : L <> R, BIT IZQUIERDA PRENDIDO, DIRECCION
006470*  DE INGRESO DE L OPUESTA A LA DE R, MISMO CARRIL DE EGRESO.
006480 4220-ES-CONFLICTO-I.
006490     MOVE 'N' TO WS-SW-CONFLICTO
006500     MOVE ZEROS TO WS-IDX-LN-ING-L WS-IDX-LN-EGR-L
006510     IF WS-SUB-CN-L NOT = WS-SUB-CN-R
006520           AND WS-CN-BIT-IZQ (WS-SUB-CN-L) = 'S'
006530           AND WS-CN-EGR-LANE (WS-SUB-CN-L)
006540                              = WS-CN-EGR-LANE (WS-SUB-CN-R)
006550        MOVE WS-CN-ING-LANE (WS-SUB-CN-L) TO WS-BUSCA-LN-ID
006560        PERFORM 9000-BUSCAR-CARRIL-POR-ID-I
006570            THRU 9000-BUSCAR-CARRIL-POR-ID-F
006580        MOVE WS-IDX-LN TO WS-IDX-LN-ING-L
006590        IF WS-IDX-LN-ING-L > ZEROS
006600           IF WS-LN-DIRECCION (WS-IDX-LN-ING-L) = WS-DIR-OPUESTA-R
006610                 AND WS-DIR-OPUESTA-R NOT = SPACES
006620              MOVE 'S' TO WS-SW-CONFLICTO
006630           END-IF
006640        END-IF
006650     END-IF.
006660 4220-ES-CONFLICTO-F. EXIT.
006670*
006680*  4300-EVALUAR-GRUPO-L : APLICA LA REGLA (A) - GRUPO TIPO DN -
006690*  Y SI NO SE CUMPLE, LA REGLA (B) - GRUPO SOLO-IZQUIERDA.
006700 4300-EVALUAR-GRUPO-L-I.
006710     MOVE WS-CN-SG-PRIMARIO (WS-SUB-CN-L) TO WS-FIS-PRIMARIO-L
006720     MOVE WS-FIS-PRIMARIO-L TO WS-BUSCA-FIS-ID
006730     PERFORM 9100-BUSCAR-FISICO-POR-ID-I
006740         THRU 9100-BUSCAR-FISICO-POR-ID-F
006750     MOVE WS-IDX-FIS TO WS-IDX-FIS-L
006760     IF WS-IDX-FIS-L > ZEROS
006770        IF WS-FIS-TIPO (WS-IDX-FIS-L) = 'DN'
006780           PERFORM 4310-REGLA-DN-I THRU 4310-REGLA-DN-F
006790        ELSE
006800           MOVE WS-FIS-PRIMARIO-L TO WS-BUSCA-GRUPO-ID
006810           PERFORM 9400-GRUPO-SOLO-IZQ-I
006820               THRU 9400-GRUPO-SOLO-IZQ-F
006830           IF WS-SW-SOLO-IZQ = 'S'
006840              PERFORM 4320-REGLA-SOLO-IZQ-I
006850                  THRU 4320-REGLA-SOLO-IZQ-F
006860           END-IF
006870        END-IF
006880     END-IF.
006890 4300-EVALUAR-GRUPO-L-F. EXIT.
006900*
006910*  4310-REGLA-DN : VwV-StVO ZU PAR.37, XI., 1. B).
006920 4310-REGLA-DN-I.
006930     IF WS-VAL-CANT-RAZONES (WS-VAL-CANT) < 5
006940        ADD 1 TO WS-VAL-CANT-RAZONES (WS-VAL-CANT)
006950        MOVE WS-VAL-CANT-RAZONES (WS-VAL-CANT) TO WS-SUB-RAZ
006960        MOVE 'N' TO WS-VAL-ES-VALIDO (WS-VAL-CANT)
006970        UNSTRING WS-FIS-NOMBRE (WS-IDX-FIS-L) DELIMITED BY SPACE
006980            INTO WS-NOMBRE-TRIM
006990        MOVE SPACES TO WS-VAL-RAZON (WS-VAL-CANT WS-SUB-RAZ)
007000        MOVE 1 TO WS-PUNTERO
007010        STRING 'VwV-StVo zu ' DELIMITED BY SIZE
007020               '§ 37, XI., 1. b) - Opposing traffic has a '
007030                              DELIMITED BY SIZE
007040               'green diagonal arrow for left turn (DN '
007050                              DELIMITED BY SIZE
007060               'signal group: '  DELIMITED BY SIZE
007070               WS-NOMBRE-TRIM    DELIMITED BY SPACE
007080               ')'               DELIMITED BY SIZE
007090            INTO WS-VAL-RAZON (WS-VAL-CANT WS-SUB-RAZ)
007100            WITH POINTER WS-PUNTERO
007110        COMPUTE WS-VAL-RAZON-LEN (WS-VAL-CANT WS-SUB-RAZ)
007120            = WS-PUNTERO - 1
007130     END-IF.
007140 4310-REGLA-DN-F. EXIT.
007150*
007160*  4320-REGLA-SOLO-IZQ : VwV-StVO ZU PAR.37, XI., 1. A).
007170 4320-REGLA-SOLO-IZQ-I.
007180     IF WS-VAL-CANT-RAZONES (WS-VAL-CANT) < 5
007190        ADD 1 TO WS-VAL-CANT-RAZONES (WS-VAL-CANT)
007200        MOVE WS-VAL-CANT-RAZONES (WS-VAL-CANT) TO WS-SUB-RAZ
007210        MOVE 'N' TO WS-VAL-ES-VALIDO (WS-VAL-CANT)
007220        UNSTRING WS-FIS-NOMBRE (WS-IDX-FIS-L) DELIMITED BY SPACE
007230            INTO WS-NOMBRE-TRIM
007240        MOVE SPACES TO WS-VAL-RAZON (WS-VAL-CANT WS-SUB-RAZ)
007250        MOVE 1 TO WS-PUNTERO
007260        STRING 'VwV-StVo zu ' DELIMITED BY SIZE
007270               '§ 37, XI., 1. a) - Opposing traffic has a '
007280                              DELIMITED BY SIZE
007290               'conflict-free left turn signal (dedicated '
007300                              DELIMITED BY SIZE
007310               'signal group: ' DELIMITED BY SIZE
007320               WS-NOMBRE-TRIM   DELIMITED BY SPACE
007330               ')'              DELIMITED BY SIZE
007340            INTO WS-VAL-RAZON (WS-VAL-CANT WS-SUB-RAZ)
007350            WITH POINTER WS-PUNTERO
007360        COMPUTE WS-VAL-RAZON-LEN (WS-VAL-CANT WS-SUB-RAZ)
007370            = WS-PUNTERO - 1
007380     END-IF.
007390 4320-REGLA-SOLO-IZQ-F. EXIT.
007400*
007410*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007420* 9000-BUSCAR-CARRIL-POR-ID : BUSQUEDA LINEAL EN WS-TAB-CARRILES.
007430* WS-IDX-LN QUEDA EN CERO SI NO SE ENCUENTRA.
007440 9000-BUSCAR-CARRIL-POR-ID-I.
007450     MOVE ZEROS TO WS-IDX-LN
007460     MOVE 1     TO WS-SUB-BUSCA-LN
007470     PERFORM 9010-COMPARAR-LN-I THRU 9010-COMPARAR-LN-F
007480         UNTIL WS-SUB-BUSCA-LN > WS-LN-CANT OR WS-IDX-LN > ZEROS.
007490 9000-BUSCAR-CARRIL-POR-ID-F. EXIT.
007500*
007510 9010-COMPARAR-LN-I.
007520     IF WS-LN-ID (WS-SUB-BUSCA-LN) = WS-BUSCA-LN-ID
007530        MOVE WS-SUB-BUSCA-LN TO WS-IDX-LN
007540     END-IF
007550     ADD 1 TO WS-SUB-BUSCA-LN.
007560 9010-COMPARAR-LN-F. EXIT.
007570*
007580*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007590* 9100-BUSCAR-FISICO-POR-ID : BUSQUEDA LINEAL EN WS-TAB-FISICOS.
007600 9100-BUSCAR-FISICO-POR-ID-I.
007610     MOVE ZEROS TO WS-IDX-FIS
007620     MOVE 1     TO WS-SUB-BUSCA-FIS
007630     PERFORM 9110-COMPARAR-FIS-I THRU 9110-COMPARAR-FIS-F
007640         UNTIL WS-SUB-BUSCA-FIS > WS-FIS-CANT
007650            OR WS-IDX-FIS > ZEROS.
007660 9100-BUSCAR-FISICO-POR-ID-F. EXIT.
007670*
007680 9110-COMPARAR-FIS-I.
007690     IF WS-FIS-ID (WS-SUB-BUSCA-FIS) = WS-BUSCA-FIS-ID
007700        MOVE WS-SUB-BUSCA-FIS TO WS-IDX-FIS
007710     END-IF
007720     ADD 1 TO WS-SUB-BUSCA-FIS.
007730 9110-COMPARAR-FIS-F. EXIT.
007740*
007750*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007760* 9200-DIR-OPUESTA : N<->S, NE<->SW, E<->W, SE<->NW.
007770 9200-DIR-OPUESTA-I.
007780     EVALUATE WS-DIR-ENTRADA
007790        WHEN 'N '  MOVE 'S ' TO WS-DIR-SALIDA
007800        WHEN 'S '  MOVE 'N ' TO WS-DIR-SALIDA
007810        WHEN 'NE'  MOVE 'SW' TO WS-DIR-SALIDA
007820        WHEN 'SW'  MOVE 'NE' TO WS-DIR-SALIDA
007830        WHEN 'E '  MOVE 'W ' TO WS-DIR-SALIDA
007840        WHEN 'W '  MOVE 'E ' TO WS-DIR-SALIDA
007850        WHEN 'SE'  MOVE 'NW' TO WS-DIR-SALIDA
007860        WHEN 'NW'  MOVE 'SE' TO WS-DIR-SALIDA
007870        WHEN OTHER MOVE SPACES TO WS-DIR-SALIDA
007880     END-EVALUATE.
007890 9200-DIR-OPUESTA-F. EXIT.
007900*
007910*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007920* 9300-DIR-GIRO-IZQ : ROTACION 90 GRADOS ANTIHORARIA.
007930 9300-DIR-GIRO-IZQ-I.
007940     EVALUATE WS-DIR-ENTRADA
007950        WHEN 'N '  MOVE 'W ' TO WS-DIR-SALIDA
007960        WHEN 'NE'  MOVE 'NW' TO WS-DIR-SALIDA
007970        WHEN 'E '  MOVE 'N ' TO WS-DIR-SALIDA
007980        WHEN 'SE'  MOVE 'NE' TO WS-DIR-SALIDA
007990        WHEN 'S '  MOVE 'E ' TO WS-DIR-SALIDA
008000        WHEN 'SW'  MOVE 'SE' TO WS-DIR-SALIDA
008010        WHEN 'W '  MOVE 'S ' TO WS-DIR-SALIDA
008020        WHEN 'NW'  MOVE 'SW' TO WS-DIR-SALIDA
008030        WHEN OTHER MOVE SPACES TO WS-DIR-SALIDA
008040     END-EVALUATE.
008050 9300-DIR-GIRO-IZQ-F. EXIT.
008060*
008070*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008080* 9400-GRUPO-SOLO-IZQ : UN GRUPO ES "SOLO-IZQUIERDA" SI CONTROLA
008090* AL MENOS UNA CONEXION Y EN TODAS LAS QUE CONTROLA LA DIRECCION
008100* DE EGRESO ES EL GIRO A LA IZQUIERDA DE LA DE INGRESO.
008110 9400-GRUPO-SOLO-IZQ-I.
008120     MOVE ZEROS TO WS-CANT-CONTROLA
008130     MOVE 'S'   TO WS-SW-SOLO-IZQ
008140     MOVE 1     TO WS-SUB-CN-SOLO
008150     PERFORM 9410-EXAMINAR-CN-SOLO-I THRU 9410-EXAMINAR-CN-SOLO-F
008160         UNTIL WS-SUB-CN-SOLO > WS-CN-CANT
008170     IF WS-CANT-CONTROLA = ZEROS
008180        MOVE 'N' TO WS-SW-SOLO-IZQ
008190     END-IF.
008200 9400-GRUPO-SOLO-IZQ-F. EXIT.
008210*
008220 9410-EXAMINAR-CN-SOLO-I.
008230     MOVE 'N' TO WS-SW-GRUPO-EN-CN
008240     MOVE 1   TO WS-SUB-SG-SOLO
008250     PERFORM 9411-BUSCAR-GRUPO-EN-LISTA-I
008260         THRU 9411-BUSCAR-GRUPO-EN-LISTA-F
008270         UNTIL WS-SUB-SG-SOLO > WS-CN-SG-CANT (WS-SUB-CN-SOLO)
008280            OR WS-SW-GRUPO-EN-CN = 'S'
008290     IF WS-SW-GRUPO-EN-CN = 'S'
008300        ADD 1 TO WS-CANT-CONTROLA
008310        PERFORM 9412-VERIFICAR-SOLO-IZQ-I
008320            THRU 9412-VERIFICAR-SOLO-IZQ-F
008330     END-IF
008340     ADD 1 TO WS-SUB-CN-SOLO.
008350 9410-EXAMINAR-CN-SOLO-F. EXIT.
008360*
008370 9411-BUSCAR-GRUPO-EN-LISTA-I.
008380     IF WS-CN-SG-LISTA (WS-SUB-CN-SOLO WS-SUB-SG-SOLO)
008390                       = WS-BUSCA-GRUPO-ID
008400        MOVE 'S' TO WS-SW-GRUPO-EN-CN
008410     END-IF
008420     ADD 1 TO WS-SUB-SG-SOLO.
008430 9411-BUSCAR-GRUPO-EN-LISTA-F. EXIT.
008440*
008450 9412-VERIFICAR-SOLO-IZQ-I.
008460     MOVE WS-CN-ING-LANE (WS-SUB-CN-SOLO) TO WS-BUSCA-LN-ID
008470     PERFORM 9000-BUSCAR-CARRIL-POR-ID-I
008480         THRU 9000-BUSCAR-CARRIL-POR-ID-F
008490     MOVE WS-IDX-LN TO WS-IDX-LN-SOLO-ING
008500     MOVE WS-CN-EGR-LANE (WS-SUB-CN-SOLO) TO WS-BUSCA-LN-ID
008510     PERFORM 9000-BUSCAR-CARRIL-POR-ID-I
008520         THRU 9000-BUSCAR-CARRIL-POR-ID-F
008530     MOVE WS-IDX-LN TO WS-IDX-LN-SOLO-EGR
008540     IF WS-IDX-LN-SOLO-ING = ZEROS OR WS-IDX-LN-SOLO-EGR = ZEROS
008550        MOVE 'N' TO WS-SW-SOLO-IZQ
008560     ELSE
008570        MOVE WS-LN-DIRECCION (WS-IDX-LN-SOLO-ING)
008580                       TO WS-DIR-ENTRADA
008590        IF WS-DIR-ENTRADA = SPACES
008600           MOVE 'N' TO WS-SW-SOLO-IZQ
008610        ELSE
008620           PERFORM 9300-DIR-GIRO-IZQ-I THRU 9300-DIR-GIRO-IZQ-F
008630           IF WS-DIR-SALIDA
008640                 NOT = WS-LN-DIRECCION (WS-IDX-LN-SOLO-EGR)
008650              MOVE 'N' TO WS-SW-SOLO-IZQ
008660           END-IF
008670        END-IF
008680     END-IF.
008690 9412-VERIFICAR-SOLO-IZQ-F. EXIT.
008700*
008710*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008720* 5000-ORDENAR : ORDEN ASCENDENTE POR ETIQUETA DE DIRECCION -
008730* INSERCION SIMPLE (EL SHOP NO USA SORT EN ESTE TIPO DE RUTINA).
008740 5000-ORDENAR-I.
008750     IF WS-VAL-CANT > 1
008760        MOVE 2 TO WS-SUB-ORD
008770        PERFORM 5010-INSERTAR-I THRU 5010-INSERTAR-F
008780            UNTIL WS-SUB-ORD > WS-VAL-CANT
008790     END-IF.
008800 5000-ORDENAR-F. EXIT.
008810*
008820 5010-INSERTAR-I.
008830     MOVE WS-SUB-ORD TO WS-SUB-ORD2
008840     PERFORM 5020-COMPARAR-ANTERIOR-I
008850         THRU 5020-COMPARAR-ANTERIOR-F
008860         UNTIL WS-SUB-ORD2 <= 1
008870     ADD 1 TO WS-SUB-ORD.
008880 5010-INSERTAR-F. EXIT.
008890*
008900*  5020-COMPARAR-ANTERIOR : SI LA FILA ANTERIOR ES MAYOR, SE
008910*  INTERCAMBIAN (INSERCION HACIA ATRAS).
008920 5020-COMPARAR-ANTERIOR-I.
008930     IF WS-VAL-ETIQUETA-DIR (WS-SUB-ORD2 - 1)
008940           > WS-VAL-ETIQUETA-DIR (WS-SUB-ORD2)
008950        MOVE WS-VAL-FILA (WS-SUB-ORD2)     TO WS-VAL-FILA (121)
008960        MOVE WS-VAL-FILA (WS-SUB-ORD2 - 1)
008970                            TO WS-VAL-FILA (WS-SUB-ORD2)
008980        MOVE WS-VAL-FILA (121)
008990                            TO WS-VAL-FILA (WS-SUB-ORD2 - 1)
009000        SUBTRACT 1 FROM WS-SUB-ORD2
009010     ELSE
009020        MOVE 1 TO WS-SUB-ORD2
009030     END-IF.
009040 5020-COMPARAR-ANTERIOR-F. EXIT.
009050*
009060*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009070* 5100-IMPRIMIR-ENCABEZADO : TITULO, BLANCO, TOTALES, BLANCO.
009080 5100-IMPRIMIR-ENCABEZADO-I.
009090     MOVE ZEROS TO WS-CANT-VALIDAS WS-CANT-INVALIDAS
009100     MOVE 1 TO WS-SUB-ORD
009110     PERFORM 5110-CONTAR-VALIDAS-I THRU 5110-CONTAR-VALIDAS-F
009120         UNTIL WS-SUB-ORD > WS-VAL-CANT
009130     MOVE WS-CANT-CHECADAS   TO WS-TOT-CHECADAS-ED
009140     MOVE WS-CANT-VALIDAS    TO WS-TOT-VALIDAS-ED
009150     MOVE WS-CANT-INVALIDAS  TO WS-TOT-INVALIDAS-ED
009160     WRITE REG-LINEA-RPT FROM WS-LIN-TITULO
009170     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
009180     WRITE REG-LINEA-RPT FROM WS-LIN-TOTALES
009190     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA.
009200 5100-IMPRIMIR-ENCABEZADO-F. EXIT.
009210*
009220 5110-CONTAR-VALIDAS-I.
009230     IF WS-VAL-VALIDO (WS-SUB-ORD)
009240        ADD 1 TO WS-CANT-VALIDAS
009250     ELSE
009260        ADD 1 TO WS-CANT-INVALIDAS
009270     END-IF
009280     ADD 1 TO WS-SUB-ORD.
009290 5110-CONTAR-VALIDAS-F. EXIT.
009300*
009310*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009320* 5200-IMPRIMIR-DETALLE : UN BLOQUE POR RESULTADO, SEPARADOS POR
009330* UNA LINEA EN BLANCO.
009340 5200-IMPRIMIR-DETALLE-I.
009350     MOVE 1 TO WS-SUB-ORD
009360     PERFORM 5210-IMPRIMIR-UNO-I THRU 5210-IMPRIMIR-UNO-F
009370         UNTIL WS-SUB-ORD > WS-VAL-CANT.
009380 5200-IMPRIMIR-DETALLE-F. EXIT.
009390*
009400 5210-IMPRIMIR-UNO-I.
009410     MOVE WS-VAL-CARRIL-ING (WS-SUB-ORD) TO WS-ING-ED
009420     MOVE WS-VAL-CARRIL-EGR (WS-SUB-ORD) TO WS-EGR-ED
009430     MOVE SPACES TO WS-LIN-DETALLE
009440     MOVE 1 TO WS-PUNTERO
009450     STRING 'Connection ' DELIMITED BY SIZE
009460            WS-VAL-ETIQUETA-DIR (WS-SUB-ORD)
009470                   (1:WS-VAL-ETIQUETA-LEN (WS-SUB-ORD))
009480                             DELIMITED BY SIZE
009490            ' ('             DELIMITED BY SIZE
009500            WS-ING-ED        DELIMITED BY SIZE
009510            ' -> '           DELIMITED BY SIZE
009520            WS-EGR-ED        DELIMITED BY SIZE
009530            '): '            DELIMITED BY SIZE
009540         INTO WS-LIN-DETALLE
009550         WITH POINTER WS-PUNTERO
009560     IF WS-VAL-VALIDO (WS-SUB-ORD)
009570        STRING 'VALID - Can place Verkehrszeichen 721'
009580                             DELIMITED BY SIZE
009590            INTO WS-LIN-DETALLE
009600            WITH POINTER WS-PUNTERO
009610        WRITE REG-LINEA-RPT FROM WS-LIN-DETALLE
009620     ELSE
009630        STRING 'INVALID - Cannot place Verkehrszeichen 721 '
009640                             DELIMITED BY SIZE
009650               'due to:'     DELIMITED BY SIZE
009660            INTO WS-LIN-DETALLE
009670            WITH POINTER WS-PUNTERO
009680        WRITE REG-LINEA-RPT FROM WS-LIN-DETALLE
009690        MOVE 1 TO WS-SUB-RAZ
009700        PERFORM 5220-IMPRIMIR-RAZON-I THRU 5220-IMPRIMIR-RAZON-F
009710            UNTIL WS-SUB-RAZ > WS-VAL-CANT-RAZONES (WS-SUB-ORD)
009720     END-IF
009730     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
009740     ADD 1 TO WS-SUB-ORD.
009750 5210-IMPRIMIR-UNO-F. EXIT.
009760*
009770 5220-IMPRIMIR-RAZON-I.
009780*    LA RAZON PUEDE SUPERAR LOS 76 CARACTERES UTILES DE UNA LINEA
009790*    DE 80 COLUMNAS (CITAS DE LA VwV-StVO), POR LO QUE SE PARTE EN
009800*    VARIAS LINEAS DE CONTINUACION - VER 5221 MAS ABAJO.
009810     MOVE 'S' TO WS-SW-PRIMERA-LINEA
009820     MOVE 1   TO WS-RAZ-POS
009830     MOVE WS-VAL-RAZON-LEN (WS-SUB-ORD WS-SUB-RAZ) TO WS-RAZ-REST
009840     IF WS-RAZ-REST = 0
009850        MOVE 1 TO WS-RAZ-REST
009860     END-IF
009870     PERFORM 5221-IMPRIMIR-RAZON-LINEA-I
009880             THRU 5221-IMPRIMIR-RAZON-LINEA-F
009890         UNTIL WS-RAZ-REST = 0
009900     ADD 1 TO WS-SUB-RAZ.
009910 5220-IMPRIMIR-RAZON-F. EXIT.
009920*
009930 5221-IMPRIMIR-RAZON-LINEA-I.
009940     MOVE SPACES TO WS-LIN-DETALLE
009950     IF WS-RAZ-REST > 76
009960        MOVE 76 TO WS-RAZ-TOMA
009970     ELSE
009980        MOVE WS-RAZ-REST TO WS-RAZ-TOMA
009990     END-IF
010000     MOVE 1 TO WS-PUNTERO
010010     IF WS-SW-PRIMERA-LINEA = 'S'
010020        STRING '  - ' DELIMITED BY SIZE
010030               WS-VAL-RAZON (WS-SUB-ORD WS-SUB-RAZ)
010040                      (WS-RAZ-POS:WS-RAZ-TOMA) DELIMITED BY SIZE
010050            INTO WS-LIN-DETALLE
010060            WITH POINTER WS-PUNTERO
010070        MOVE 'N' TO WS-SW-PRIMERA-LINEA
010080     ELSE
010090        STRING '    ' DELIMITED BY SIZE
010100               WS-VAL-RAZON (WS-SUB-ORD WS-SUB-RAZ)
010110                      (WS-RAZ-POS:WS-RAZ-TOMA) DELIMITED BY SIZE
010120            INTO WS-LIN-DETALLE
010130            WITH POINTER WS-PUNTERO
010140     END-IF
010150     WRITE REG-LINEA-RPT FROM WS-LIN-DETALLE
010160     ADD WS-RAZ-TOMA TO WS-RAZ-POS
010170     SUBTRACT WS-RAZ-TOMA FROM WS-RAZ-REST.
010180 5221-IMPRIMIR-RAZON-LINEA-F. EXIT.
010190*
010200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010210* 5400-IMPRIMIR-RESUMEN : RESUMEN DE LA INTERSECCION - TOTALES,
010220* CARRILES POR DIRECCION, CONEXIONES POR MANIOBRA Y CONEXIONES
010230* CONTROLADAS POR GRUPO FISICO.  SE IMPRIME SIEMPRE AL PIE DEL
010240* LISTADO (YA NO DEPENDE DEL SWITCH DE TRAZA UPSI-0) - AGREGADO
010250* N.ACOSTA 05/2001 - AMPLIADO N.ACOSTA 08/2026 SOP-329.
010260 5400-IMPRIMIR-RESUMEN-I.
010270     MOVE ZEROS TO WS-CNT-GRP-SGM WS-CNT-GRP-FIS WS-CNT-GRP-CN
010280     MOVE WS-SGM-CANT TO WS-CNT-GRP-SGM
010290     MOVE WS-FIS-CANT TO WS-CNT-GRP-FIS
010300     MOVE WS-CN-CANT  TO WS-CNT-GRP-CN
010310     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
010320     MOVE SPACES TO WS-LIN-RESUMEN
010330     MOVE 'Grupos en maestro (SG):      ' TO WS-RES-ETIQUETA
010340     MOVE WS-CNT-GRP-SGM TO WS-RES-VALOR
010350     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010360     MOVE SPACES TO WS-LIN-RESUMEN
010370     MOVE 'Grupos fisicos descubiertos: ' TO WS-RES-ETIQUETA
010380     MOVE WS-CNT-GRP-FIS TO WS-RES-VALOR
010390     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010400     MOVE SPACES TO WS-LIN-RESUMEN
010410     MOVE 'Conexiones de la interseccion:' TO WS-RES-ETIQUETA
010420     MOVE WS-CNT-GRP-CN TO WS-RES-VALOR
010430     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010440     PERFORM 5410-RESUMEN-DIRECCION-I
010450         THRU 5410-RESUMEN-DIRECCION-F
010460     PERFORM 5420-RESUMEN-MANIOBRAS-I
010470         THRU 5420-RESUMEN-MANIOBRAS-F
010480     PERFORM 5430-RESUMEN-FISICOS-I
010490         THRU 5430-RESUMEN-FISICOS-F
010500     IF SW-TRAZA-ON
010510        DISPLAY '* PGMGCAVL TRAZA - VOLCADO CONTADORES = '
010520                WS-CNT-VOLCADO
010530     END-IF.
010540 5400-IMPRIMIR-RESUMEN-F. EXIT.
010550*
010560*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010570* 5410-RESUMEN-DIRECCION : DESGLOSA WS-TAB-CARRILES POR EL
010580* RUMBO CARDINAL DE CADA CARRIL (WS-LN-DIRECCION) EN LOS 8
010590* SECTORES DE LA ROSA DE LOS VIENTOS - AGREGADO N.ACOSTA 08/2026
010600* SOP-329.
010610 5410-RESUMEN-DIRECCION-I.
010620     MOVE ZEROS TO WS-CNT-DIR-N  WS-CNT-DIR-NE WS-CNT-DIR-E
010630                    WS-CNT-DIR-SE WS-CNT-DIR-S  WS-CNT-DIR-SW
010640                    WS-CNT-DIR-W  WS-CNT-DIR-NW
010650     PERFORM 5412-TALLY-DIRECCION-I
010660         THRU 5412-TALLY-DIRECCION-F
010670         VARYING WS-SUB-RES-LN FROM 1 BY 1
010680         UNTIL WS-SUB-RES-LN > WS-LN-CANT
010690     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
010700     MOVE SPACES TO WS-LIN-RESUMEN
010710     MOVE 'Carriles direccion N :        ' TO WS-RES-ETIQUETA
010720     MOVE WS-CNT-DIR-N TO WS-RES-VALOR
010730     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010740     MOVE SPACES TO WS-LIN-RESUMEN
010750     MOVE 'Carriles direccion NE:        ' TO WS-RES-ETIQUETA
010760     MOVE WS-CNT-DIR-NE TO WS-RES-VALOR
010770     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010780     MOVE SPACES TO WS-LIN-RESUMEN
010790     MOVE 'Carriles direccion E :        ' TO WS-RES-ETIQUETA
010800     MOVE WS-CNT-DIR-E TO WS-RES-VALOR
010810     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010820     MOVE SPACES TO WS-LIN-RESUMEN
010830     MOVE 'Carriles direccion SE:        ' TO WS-RES-ETIQUETA
010840     MOVE WS-CNT-DIR-SE TO WS-RES-VALOR
010850     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010860     MOVE SPACES TO WS-LIN-RESUMEN
010870     MOVE 'Carriles direccion S :        ' TO WS-RES-ETIQUETA
010880     MOVE WS-CNT-DIR-S TO WS-RES-VALOR
010890     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010900     MOVE SPACES TO WS-LIN-RESUMEN
010910     MOVE 'Carriles direccion SW:        ' TO WS-RES-ETIQUETA
010920     MOVE WS-CNT-DIR-SW TO WS-RES-VALOR
010930     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010940     MOVE SPACES TO WS-LIN-RESUMEN
010950     MOVE 'Carriles direccion W :        ' TO WS-RES-ETIQUETA
010960     MOVE WS-CNT-DIR-W TO WS-RES-VALOR
010970     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
010980     MOVE SPACES TO WS-LIN-RESUMEN
010990     MOVE 'Carriles direccion NW:        ' TO WS-RES-ETIQUETA
011000     MOVE WS-CNT-DIR-NW TO WS-RES-VALOR
011010     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN.
011020 5410-RESUMEN-DIRECCION-F. EXIT.
011030*
011040 5412-TALLY-DIRECCION-I.
011050     EVALUATE WS-LN-DIRECCION (WS-SUB-RES-LN)
011060         WHEN 'N '
011070             ADD 1 TO WS-CNT-DIR-N
011080         WHEN 'NE'
011090             ADD 1 TO WS-CNT-DIR-NE
011100         WHEN 'E '
011110             ADD 1 TO WS-CNT-DIR-E
011120         WHEN 'SE'
011130             ADD 1 TO WS-CNT-DIR-SE
011140         WHEN 'S '
011150             ADD 1 TO WS-CNT-DIR-S
011160         WHEN 'SW'
011170             ADD 1 TO WS-CNT-DIR-SW
011180         WHEN 'W '
011190             ADD 1 TO WS-CNT-DIR-W
011200         WHEN 'NW'
011210             ADD 1 TO WS-CNT-DIR-NW
011220         WHEN OTHER
011230             CONTINUE
011240     END-EVALUATE.
011250 5412-TALLY-DIRECCION-F. EXIT.
011260*
011270*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011280* 5420-RESUMEN-MANIOBRAS : DESGLOSA WS-TAB-CONEXIONES POR CADA
011290* BANDERA DE MANIOBRA (WS-CN-BIT-*) POBLADA POR PGMGCLNK - UNA
011300* CONEXION PUEDE CONTAR EN VARIAS MANIOBRAS A LA VEZ, POR ESO
011310* NO SE USA WS-CN-MANIOBRA-LABEL (CAMPO SIN POBLAR) SINO LAS
011320* BANDERAS INDIVIDUALES - AGREGADO N.ACOSTA 08/2026 SOP-329.
011330 5420-RESUMEN-MANIOBRAS-I.
011340     MOVE ZEROS TO WS-CNT-MNV-RECTO     WS-CNT-MNV-IZQ
011350                    WS-CNT-MNV-DER       WS-CNT-MNV-USTOP
011360                    WS-CNT-MNV-IZQROJO   WS-CNT-MNV-DERROJO
011370                    WS-CNT-MNV-CAMBIO    WS-CNT-MNV-NOPARAR
011380                    WS-CNT-MNV-CEDA      WS-CNT-MNV-ALTO
011390                    WS-CNT-MNV-PRECAUCION
011400     PERFORM 5422-TALLY-MANIOBRA-I
011410         THRU 5422-TALLY-MANIOBRA-F
011420         VARYING WS-SUB-RES-CN FROM 1 BY 1
011430         UNTIL WS-SUB-RES-CN > WS-CN-CANT
011440     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
011450     MOVE SPACES TO WS-LIN-RESUMEN
011460     MOVE 'Maniobras recto:              ' TO WS-RES-ETIQUETA
011470     MOVE WS-CNT-MNV-RECTO TO WS-RES-VALOR
011480     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011490     MOVE SPACES TO WS-LIN-RESUMEN
011500     MOVE 'Maniobras giro izquierda:     ' TO WS-RES-ETIQUETA
011510     MOVE WS-CNT-MNV-IZQ TO WS-RES-VALOR
011520     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011530     MOVE SPACES TO WS-LIN-RESUMEN
011540     MOVE 'Maniobras giro derecha:       ' TO WS-RES-ETIQUETA
011550     MOVE WS-CNT-MNV-DER TO WS-RES-VALOR
011560     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011570     MOVE SPACES TO WS-LIN-RESUMEN
011580     MOVE 'Maniobras cambio de sentido:  ' TO WS-RES-ETIQUETA
011590     MOVE WS-CNT-MNV-USTOP TO WS-RES-VALOR
011600     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011610     MOVE SPACES TO WS-LIN-RESUMEN
011620     MOVE 'Maniobras izquierda-en-rojo:  ' TO WS-RES-ETIQUETA
011630     MOVE WS-CNT-MNV-IZQROJO TO WS-RES-VALOR
011640     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011650     MOVE SPACES TO WS-LIN-RESUMEN
011660     MOVE 'Maniobras derecha-en-rojo:    ' TO WS-RES-ETIQUETA
011670     MOVE WS-CNT-MNV-DERROJO TO WS-RES-VALOR
011680     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011690     MOVE SPACES TO WS-LIN-RESUMEN
011700     MOVE 'Maniobras cambio de carril:   ' TO WS-RES-ETIQUETA
011710     MOVE WS-CNT-MNV-CAMBIO TO WS-RES-VALOR
011720     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011730     MOVE SPACES TO WS-LIN-RESUMEN
011740     MOVE 'Maniobras no-parar:           ' TO WS-RES-ETIQUETA
011750     MOVE WS-CNT-MNV-NOPARAR TO WS-RES-VALOR
011760     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011770     MOVE SPACES TO WS-LIN-RESUMEN
011780     MOVE 'Maniobras ceda el paso:       ' TO WS-RES-ETIQUETA
011790     MOVE WS-CNT-MNV-CEDA TO WS-RES-VALOR
011800     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011810     MOVE SPACES TO WS-LIN-RESUMEN
011820     MOVE 'Maniobras alto y sigue:       ' TO WS-RES-ETIQUETA
011830     MOVE WS-CNT-MNV-ALTO TO WS-RES-VALOR
011840     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN
011850     MOVE SPACES TO WS-LIN-RESUMEN
011860     MOVE 'Maniobras con precaucion:     ' TO WS-RES-ETIQUETA
011870     MOVE WS-CNT-MNV-PRECAUCION TO WS-RES-VALOR
011880     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN.
011890 5420-RESUMEN-MANIOBRAS-F. EXIT.
011900*
011910 5422-TALLY-MANIOBRA-I.
011920     IF WS-CN-BIT-RECTO (WS-SUB-RES-CN) = 'S'
011930        ADD 1 TO WS-CNT-MNV-RECTO
011940     END-IF
011950     IF WS-CN-BIT-IZQ (WS-SUB-RES-CN) = 'S'
011960        ADD 1 TO WS-CNT-MNV-IZQ
011970     END-IF
011980     IF WS-CN-BIT-DER (WS-SUB-RES-CN) = 'S'
011990        ADD 1 TO WS-CNT-MNV-DER
012000     END-IF
012010     IF WS-CN-BIT-USTOP (WS-SUB-RES-CN) = 'S'
012020        ADD 1 TO WS-CNT-MNV-USTOP
012030     END-IF
012040     IF WS-CN-BIT-IZQROJO (WS-SUB-RES-CN) = 'S'
012050        ADD 1 TO WS-CNT-MNV-IZQROJO
012060     END-IF
012070     IF WS-CN-BIT-DERROJO (WS-SUB-RES-CN) = 'S'
012080        ADD 1 TO WS-CNT-MNV-DERROJO
012090     END-IF
012100     IF WS-CN-BIT-CAMBIO (WS-SUB-RES-CN) = 'S'
012110        ADD 1 TO WS-CNT-MNV-CAMBIO
012120     END-IF
012130     IF WS-CN-BIT-NOPARAR (WS-SUB-RES-CN) = 'S'
012140        ADD 1 TO WS-CNT-MNV-NOPARAR
012150     END-IF
012160     IF WS-CN-BIT-CEDA (WS-SUB-RES-CN) = 'S'
012170        ADD 1 TO WS-CNT-MNV-CEDA
012180     END-IF
012190     IF WS-CN-BIT-ALTO (WS-SUB-RES-CN) = 'S'
012200        ADD 1 TO WS-CNT-MNV-ALTO
012210     END-IF
012220     IF WS-CN-BIT-PRECAUCION (WS-SUB-RES-CN) = 'S'
012230        ADD 1 TO WS-CNT-MNV-PRECAUCION
012240     END-IF.
012250 5422-TALLY-MANIOBRA-F. EXIT.
012260*
012270*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012280* 5430-RESUMEN-FISICOS : PARA CADA GRUPO FISICO DESCUBIERTO EN
012290* WS-TAB-FISICOS, CUENTA CUANTAS CONEXIONES DE WS-TAB-CONEXIONES
012300* LO TRAEN EN SU LISTA CN-SG-LISTA (CONEXIONES QUE ESE GRUPO
012310* FISICO CONTROLA) - AGREGADO N.ACOSTA 08/2026 SOP-329.
012320 5430-RESUMEN-FISICOS-I.
012330     MOVE ZEROS TO WS-RESUMEN-FISICOS
012340     PERFORM 5432-CONTAR-FISICO-I
012350         THRU 5432-CONTAR-FISICO-F
012360         VARYING WS-SUB-RES-FIS FROM 1 BY 1
012370         UNTIL WS-SUB-RES-FIS > WS-FIS-CANT
012380     WRITE REG-LINEA-RPT FROM WS-LIN-VACIA
012390     MOVE 1 TO WS-SUB-RES-FIS
012400     PERFORM 5434-IMPRIMIR-FISICO-I
012410         THRU 5434-IMPRIMIR-FISICO-F
012420         VARYING WS-SUB-RES-FIS FROM 1 BY 1
012430         UNTIL WS-SUB-RES-FIS > WS-FIS-CANT.
012440 5430-RESUMEN-FISICOS-F. EXIT.
012450*
012460 5432-CONTAR-FISICO-I.
012470     MOVE 1 TO WS-SUB-RES-CN
012480     PERFORM 5436-CONTAR-FISICO-CN-I
012490         THRU 5436-CONTAR-FISICO-CN-F
012500         UNTIL WS-SUB-RES-CN > WS-CN-CANT.
012510 5432-CONTAR-FISICO-F. EXIT.
012520*
012530 5434-IMPRIMIR-FISICO-I.
012540     MOVE SPACES TO WS-LIN-RESUMEN
012550     MOVE WS-FIS-NOMBRE (WS-SUB-RES-FIS) TO WS-RES-ETIQUETA
012560     MOVE WS-RF-CANT (WS-SUB-RES-FIS) TO WS-RES-VALOR
012570     WRITE REG-LINEA-RPT FROM WS-LIN-RESUMEN.
012580 5434-IMPRIMIR-FISICO-F. EXIT.
012590*
012600 5436-CONTAR-FISICO-CN-I.
012610     MOVE 'N' TO WS-SW-RESFIS-HALLADO
012620     MOVE 1 TO WS-SUB-RES-SG
012630     PERFORM 5438-COMPARAR-FISICO-SG-I
012640         THRU 5438-COMPARAR-FISICO-SG-F
012650         UNTIL WS-SUB-RES-SG > WS-CN-SG-CANT (WS-SUB-RES-CN)
012660            OR WS-RESFIS-HALLADO
012670     IF WS-RESFIS-HALLADO
012680        ADD 1 TO WS-RF-CANT (WS-SUB-RES-FIS)
012690     END-IF
012700     ADD 1 TO WS-SUB-RES-CN.
012710 5436-CONTAR-FISICO-CN-F. EXIT.
012720*
012730 5438-COMPARAR-FISICO-SG-I.
012740     IF WS-CN-SG-LISTA (WS-SUB-RES-CN, WS-SUB-RES-SG) =
012750        WS-FIS-ID (WS-SUB-RES-FIS)
012760        MOVE 'S' TO WS-SW-RESFIS-HALLADO
012770     END-IF
012780     ADD 1 TO WS-SUB-RES-SG.
012790 5438-COMPARAR-FISICO-SG-F. EXIT.
012800
012810
012820*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012830 9999-FINAL-I.
012840     CLOSE DD-VALRPT
012850     IF FS-VALRPT IS NOT EQUAL '00' THEN
012860        DISPLAY '* ERROR EN CLOSE DD-VALRPT = ' FS-VALRPT
012870        MOVE 9999 TO RETURN-CODE
012880     END-IF.
012890 9999-FINAL-F. EXIT.
012900*//////////////////////////////////////////////////////////////
