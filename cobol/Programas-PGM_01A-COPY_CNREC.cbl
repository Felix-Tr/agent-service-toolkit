000100******************************************************************
000110*                       COPY CNREC
000120*                       ===========
000130*  LAYOUT DE CONEXION (CONNECTION) DEL ARCHIVO DDCONN - 28 BYTES *
000140*  BITS DE MANIOBRA 0-10 SEGUN VwV-StVO ZU PAR. 37.
000150*  BITS DE MANIOBRA REDEFINIDOS EN EL MISMO NIVEL DEL CAMPO -
000160*  AGREGADO POR J.OLIVERA 08/1993 - PEDIDO SOP-201.
000170******************************************************************
000180 01  REG-CONEXION.
000190     03  CN-ID                   PIC 9(04).
000200     03  CN-CARRIL-ING           PIC 9(03).
000210     03  CN-CARRIL-EGR           PIC 9(03).
000220     03  CN-MANIOBRAS            PIC X(12).
000230     03  CN-MANIOBRAS-BITS REDEFINES CN-MANIOBRAS.
000240         05  CN-BIT-MNV OCCURS 12 TIMES  PIC X(01).
000250     03  CN-SG-LOGICO            PIC 9(03).
000260     03  FILLER                  PIC X(03)   VALUE SPACES.
000270******************************************************************
000280*  TABLA EN MEMORIA DE CONEXIONES.  CADA CONEXION ACUMULA HASTA
000290*  4 GRUPOS FISICOS DE SEMAFORO (EL PRIMERO ES EL PRIMARIO).
000300*  MAXIMO 120 CONEXIONES POR INTERSECCION.  BITS DE MANIOBRA
000310*  DESGLOSADOS COMO BANDERAS INDIVIDUALES 0=RECTO 1=IZQ 2=DER
000320*  3=U-TURN 4=IZQ-ROJO 5=DER-ROJO 6=CAMBIO 7=NO-PARAR 8=CEDA
000330*  9=ALTO-Y-SIGUE 10=PRECAUCION 11=RESERVADO.
000340******************************************************************
000350 01  WS-TAB-CONEXIONES.
000360     03  WS-CN-CANT              PIC 9(03) COMP-3 VALUE ZEROS.
000370     03  WS-CN-FILA OCCURS 120 TIMES.
000380         05  WS-CN-ID                  PIC 9(04).
000390         05  WS-CN-ING-LANE            PIC 9(03).
000400         05  WS-CN-EGR-LANE            PIC 9(03).
000410         05  WS-CN-BIT-RECTO           PIC X(01).
000420         05  WS-CN-BIT-IZQ             PIC X(01).
000430         05  WS-CN-BIT-DER             PIC X(01).
000440         05  WS-CN-BIT-USTOP           PIC X(01).
000450         05  WS-CN-BIT-IZQROJO         PIC X(01).
000460         05  WS-CN-BIT-DERROJO         PIC X(01).
000470         05  WS-CN-BIT-CAMBIO          PIC X(01).
000480         05  WS-CN-BIT-NOPARAR         PIC X(01).
000490         05  WS-CN-BIT-CEDA            PIC X(01).
000500         05  WS-CN-BIT-ALTO            PIC X(01).
000510         05  WS-CN-BIT-PRECAUCION      PIC X(01).
000520         05  WS-CN-MANIOBRA-LABEL      PIC X(10).
000530         05  WS-CN-PEATONAL            PIC X(01).
000540         05  WS-CN-SG-LOGICO           PIC 9(03).
000550         05  WS-CN-SG-PRIMARIO         PIC 9(03).
000560         05  WS-CN-SG-CANT             PIC 9(01) COMP-3.
000570         05  WS-CN-SG-LISTA OCCURS 4 TIMES PIC 9(03).
000580     03  FILLER                  PIC X(04)   VALUE SPACES.
000590*//////////////////////////////////////////////////////////////
