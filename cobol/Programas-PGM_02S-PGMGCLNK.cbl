000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMGCLNK.
000120 AUTHOR. J. OLIVERA.
000130 INSTALLATION. DIR. VIALIDAD - DEPTO. SISTEMAS DE TRANSITO.
000140 DATE-WRITTEN. 14/03/1990.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE VIALIDAD.
000170******************************************************************
000180*                        PGMGCLNK                                *
000190*                        ========                                *
000200*   SUBRUTINA DE CARGA Y ENLACE DE CONFIGURACION DE INTERSECCION *
000210*   LLAMADA POR PGMGCAVL.  LEE CARRILES (DDLANE), CONEXIONES     *
000220*   (DDCONN) Y FLUJOS DE TRAFICO (DDSTRM); DECODIFICA LOS BITS   *
000230*   DE PERMISO Y DE MANIOBRA; ASIGNA ID DE PASO PEATONAL         *
000240*   (1000 + ID) A LAS CONEXIONES DE CRUCE PEATONAL; DESCUBRE Y   *
000250*   PROPAGA LOS GRUPOS FISICOS DE SEMAFORO A LAS CONEXIONES POR  *
000260*   GRUPO LOGICO; VALIDA COBERTURA DE SEMAFORIZACION.            *
000270******************************************************************
000280*  H I S T O R I A   D E   C A M B I O S
000290*-----------------------------------------------------------------
000300*  FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
000310*  --------  ------------  ----------  ---------------------------
000320*  14/03/90  J.OLIVERA     SOP-118     VERSION INICIAL - SOLO
000330*                                      LECTURA DE CARRILES Y
000340*                                      CONEXIONES.
000350*  02/08/90  J.OLIVERA     SOP-124     AGREGADA LECTURA DE FLUJOS
000360*                                      DE TRAFICO Y DESCUBRIMIENTO
000370*                                      DE GRUPOS FISICOS DE
000380*                                      SEMAFORO.
000390*  19/02/91  M.QUINTEROS   SOP-142     AGREGADO OFFSET DE ID PARA
000400*                                      CONEXIONES DE CRUCE
000410*                                      PEATONAL (1000 + ID).
000420*  11/09/92  M.QUINTEROS   SOP-155     AGREGADA VALIDACION DE
000430*                                      COBERTURA DE CARRILES DE
000440*                                      INGRESO CON FLUJO.
000450*  03/03/93  J.OLIVERA     SOP-201     TIPO DE RESPALDO POR RANGO
000460*                                      DE ID (14-28 FG,10-13 RD).
000470*  25/07/94  J.OLIVERA     SOP-201     PROPAGACION DE GRUPO FISICO
000480*                                      A TODAS LAS CONEXIONES DEL
000490*                                      MISMO GRUPO LOGICO.
000500*  30/11/95  C.BAEZ        SOP-220     REAPLICACION DEL MAESTRO DE
000510*                                      GRUPOS DE SEMAFORO SOBRE
000520*                                      LOS GRUPOS FISICOS.
000530*  18/08/98  C.BAEZ        SOP-260     REVISION Y2K - TARJETA DE
000540*                                      CABECERA SYSIN NO USA
000550*                                      FECHAS DE 2 DIGITOS DE
000560*                                      SIGLO; SIN HALLAZGOS.
000570*  09/02/99  C.BAEZ        SOP-260     CIERRE DE REVISION Y2K.
000580*  14/05/02  N.ACOSTA      SOP-291     CORREGIDO: LAS CONEXIONES
000590*                                      SIN CARRIL DE INGRESO O
000600*                                      EGRESO CONOCIDO SE SALTEAN
000610*                                      CON AVISO EN LUGAR DE
000620*                                      ABORTAR TODA LA CORRIDA.
000630*  10/08/26  N.ACOSTA      SOP-315     CORREGIDA LA BUSQUEDA DE
000640*                                      CARRIL YA REGISTRADO EN LA
000650*                                      LISTA DE INGRESOS CON
000660*                                      FLUJO (CORTE TEMPRANO AL
000670*                                      HALLARLO), QUE DEJABA MAL
000680*                                      MARCADA LA COBERTURA.
000690*  10/08/26  N.ACOSTA      SOP-330     CORREGIDO IDENTIFICADOR
000700*                                      TRUNCADO EN EL STRING DEL
000710*                                      MENSAJE DE ABORTO DE
000720*                                      2400-VALIDAR-COBERTURA
000730*                                      (APUNTABA A LK-INTERSEC-M,
000740*                                      DEBIA SER LK-INTERSEC-MSG).
000750******************************************************************
000760*
000770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     CLASS CLASE-DIGITO IS '0' THRU '9'
000830     SWITCH UPSI-0 ON STATUS IS SW-TRAZA-ON
000840                   OFF STATUS IS SW-TRAZA-OFF.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT DD-LANE  ASSIGN DDLANE
000880     FILE STATUS IS FS-LANE.
000890     SELECT DD-CONN  ASSIGN DDCONN
000900     FILE STATUS IS FS-CONN.
000910     SELECT DD-STRM  ASSIGN DDSTRM
000920     FILE STATUS IS FS-STRM.
000930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  DD-LANE
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000*    COPY LNREC (SOLO EL REGISTRO FISICO).
001010 01  REG-CARRIL.
001020     03  LN-ID                   PIC 9(03).
001030     03  LN-NOMBRE               PIC X(10).
001040     03  LN-FLAG-INGRESO         PIC X(01).
001050     03  LN-FLAG-EGRESO          PIC X(01).
001060     03  LN-APPROACH-ID          PIC 9(02).
001070     03  LN-TIPO-CARRIL          PIC X(01).
001080     03  LN-COMPARTIDO           PIC X(10).
001090     03  LN-COMPARTIDO-BITS REDEFINES LN-COMPARTIDO.
001100         05  LN-BIT-COMP OCCURS 10 TIMES  PIC X(01).
001110     03  LN-CANT-NODOS           PIC 9(02).
001120     03  LN-NODO OCCURS 10 TIMES.
001130         05  LN-NODO-X              PIC S9(06).
001140         05  LN-NODO-Y              PIC S9(06).
001150         05  LN-NODO-PARADA         PIC X(01).
001160     03  FILLER                  PIC X(05).
001170*
001180 FD  DD-CONN
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORDING MODE IS F.
001210*    COPY CNREC (SOLO EL REGISTRO FISICO).
001220 01  REG-CONEXION.
001230     03  CN-ID                   PIC 9(04).
001240     03  CN-CARRIL-ING           PIC 9(03).
001250     03  CN-CARRIL-EGR           PIC 9(03).
001260     03  CN-MANIOBRAS            PIC X(12).
001270     03  CN-MANIOBRAS-BITS REDEFINES CN-MANIOBRAS.
001280         05  CN-BIT-MNV OCCURS 12 TIMES  PIC X(01).
001290     03  CN-SG-LOGICO            PIC 9(03).
001300     03  FILLER                  PIC X(03).
001310*
001320 FD  DD-STRM
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350*    COPY TSREC.
001360 01  REG-FLUJO.
001370     03  TS-CARRIL-REF           PIC 9(03).
001380     03  TS-CARRIL-DESTINO       PIC 9(03).
001390     03  TS-PARTE-INTERSEC       PIC 9(03).
001400     03  TS-VT                   PIC 9(03).
001410     03  TS-PRIMARIO             PIC X(01).
001420     03  FILLER                  PIC X(02).
001430*
001440 WORKING-STORAGE SECTION.
001450*================================================================
001460 77  FILLER            PIC X(30)
001470     VALUE '* INICIO WORKING PGMGCLNK *'.
001480*
001490 77  FS-LANE           PIC X(02)  VALUE SPACES.
001500 77  FS-CONN           PIC X(02)  VALUE SPACES.
001510 77  FS-STRM           PIC X(02)  VALUE SPACES.
001520 77  WS-STATUS-FIN     PIC X(01)  VALUE 'N'.
001530     88  WS-FIN-LECTURA               VALUE 'S'.
001540 77  WS-SW-ABORTAR     PIC X(01)  VALUE 'N'.
001550     88  WS-DEBE-ABORTAR              VALUE 'S'.
001560*
001570 77  WS-SUB-LN         PIC 9(03) COMP     VALUE ZEROS.
001580 77  WS-SUB-CN         PIC 9(03) COMP     VALUE ZEROS.
001590 77  WS-SUB-FIS        PIC 9(02) COMP     VALUE ZEROS.
001600 77  WS-SUB-BIT        PIC 9(02) COMP     VALUE ZEROS.
001610 77  WS-SUB-SGM        PIC 9(02) COMP     VALUE ZEROS.
001620 77  WS-SUB-ING        PIC 9(03) COMP     VALUE ZEROS.
001630 77  WS-IDX-ING        PIC 9(03) COMP     VALUE ZEROS.
001640 77  WS-IDX-EGR        PIC 9(03) COMP     VALUE ZEROS.
001650 77  WS-IDX-FIS        PIC 9(02) COMP     VALUE ZEROS.
001660 77  WS-IDX-SGM        PIC 9(02) COMP     VALUE ZEROS.
001670 77  WS-BUSCA-ID       PIC 9(04) COMP-3   VALUE ZEROS.
001680 77  WS-CANT-ERR-COB   PIC 9(03) COMP     VALUE ZEROS.
001690 77  WS-SW-ENCONTRADO-INF PIC X(01)        VALUE 'N'.
001700*
001710*---- LISTA DE CARRILES DE INGRESO QUE TRAJERON FLUJO ------------
001720 01  WS-TAB-ING-FLUJO.
001730     03  WS-INF-CANT         PIC 9(03) COMP-3 VALUE ZEROS.
001740     03  WS-INF-FILA OCCURS 60 TIMES.
001750         05  WS-INF-LANE-ID      PIC 9(03).
001760         05  WS-INF-CUBIERTO     PIC X(01)      VALUE 'N'.
001770             88  WS-INF-OK                VALUE 'S'.
001780     03  FILLER                  PIC X(04)   VALUE SPACES.
001790*
001800*---- MENSAJE DE COBERTURA ACUMULADO PARA EL ABORT ---------------
001810 01  WS-MSG-COBERTURA.
001820     03  WS-MSG-COB-TXT      PIC X(70)   VALUE SPACES.
001830     03  FILLER              PIC X(10)   VALUE SPACES.
001840*
001850 01  WS-TARJETA-CABECERA.
001860     03  WS-CAB-INTERSEC-ID  PIC 9(04).
001870     03  WS-CAB-REGION       PIC 9(03).
001880     03  WS-CAB-NOMBRE       PIC X(30).
001890     03  WS-CAB-REVISION     PIC 9(04).
001900     03  WS-CAB-REF-X        PIC S9(06).
001910     03  WS-CAB-REF-Y        PIC S9(06).
001920     03  FILLER              PIC X(30) VALUE SPACES.
001930*---- VISTA DE VALIDACION NUMERICA DE LA TARJETA DE CABECERA ----
001940*    AGREGADA POR C.BAEZ 08/1998 - PEDIDO SOP-260 (REVISION Y2K)
001950 01  WS-CABECERA-NUMERICA REDEFINES WS-TARJETA-CABECERA.
001960     03  FILLER                  PIC X(11).
001970     03  WS-CAB-REVISION-DIGS    PIC X(04).
001980     03  FILLER                  PIC X(65).
001990*
002000 77  FILLER            PIC X(30)
002010     VALUE '* FINAL  WORKING PGMGCLNK *'.
002020*----------------------------------------------------------------
002030 LINKAGE SECTION.
002040*================
002050*    COPY SGMAST (TABLA MAESTRA - SOLO LECTURA).
002060 01  LK-TAB-SGMAST.
002070     03  LK-SGM-CANT         PIC 9(02)  COMP-3.
002080     03  LK-SGM-FILA OCCURS 40 TIMES.
002090         05  LK-SGM-ID          PIC 9(03).
002100         05  LK-SGM-NOMBRE      PIC X(10).
002110         05  LK-SGM-TIPO        PIC X(02).
002120     03  FILLER                 PIC X(05).
002130*    COPY LNREC (TABLA EN MEMORIA - SALIDA).
002140 01  LK-TAB-CARRILES.
002150     03  LK-LN-CANT              PIC 9(03) COMP-3.
002160     03  LK-LN-FILA OCCURS 60 TIMES.
002170         05  LK-LN-ID               PIC 9(03).
002180         05  LK-LN-INGRESO          PIC X(01).
002190         05  LK-LN-EGRESO           PIC X(01).
002200         05  LK-LN-APPROACH         PIC 9(02).
002210         05  LK-LN-TIPO             PIC X(01).
002220         05  LK-LN-PERM-VEHIC       PIC X(01).
002230         05  LK-LN-PERM-BUS         PIC X(01).
002240         05  LK-LN-PERM-PEATON      PIC X(01).
002250         05  LK-LN-PERM-CICLISTA    PIC X(01).
002260         05  LK-LN-DIRECCION        PIC X(02).
002270         05  LK-LN-CANT-NODOS       PIC 9(02).
002280         05  LK-LN-NODO OCCURS 10 TIMES.
002290             07  LK-LN-NODO-X          PIC S9(06).
002300             07  LK-LN-NODO-Y          PIC S9(06).
002310             07  LK-LN-NODO-PARADA     PIC X(01).
002320     03  FILLER                  PIC X(04).
002330*    COPY CNREC (TABLA EN MEMORIA - SALIDA).
002340 01  LK-TAB-CONEXIONES.
002350     03  LK-CN-CANT              PIC 9(03) COMP-3.
002360     03  LK-CN-FILA OCCURS 120 TIMES.
002370         05  LK-CN-ID                  PIC 9(04).
002380         05  LK-CN-ING-LANE            PIC 9(03).
002390         05  LK-CN-EGR-LANE            PIC 9(03).
002400         05  LK-CN-BIT-RECTO           PIC X(01).
002410         05  LK-CN-BIT-IZQ             PIC X(01).
002420         05  LK-CN-BIT-DER             PIC X(01).
002430         05  LK-CN-BIT-USTOP           PIC X(01).
002440         05  LK-CN-BIT-IZQROJO         PIC X(01).
002450         05  LK-CN-BIT-DERROJO         PIC X(01).
002460         05  LK-CN-BIT-CAMBIO          PIC X(01).
002470         05  LK-CN-BIT-NOPARAR         PIC X(01).
002480         05  LK-CN-BIT-CEDA            PIC X(01).
002490         05  LK-CN-BIT-ALTO            PIC X(01).
002500         05  LK-CN-BIT-PRECAUCION      PIC X(01).
002510         05  LK-CN-MANIOBRA-LABEL      PIC X(10).
002520         05  LK-CN-PEATONAL            PIC X(01).
002530         05  LK-CN-SG-LOGICO           PIC 9(03).
002540         05  LK-CN-SG-PRIMARIO         PIC 9(03).
002550         05  LK-CN-SG-CANT             PIC 9(01) COMP-3.
002560         05  LK-CN-SG-LISTA OCCURS 4 TIMES PIC 9(03).
002570     03  FILLER                  PIC X(04).
002580*    COPY SGFIS (TABLA EN MEMORIA - SALIDA).
002590 01  LK-TAB-FISICOS.
002600     03  LK-FIS-CANT             PIC 9(02) COMP-3.
002610     03  LK-FIS-FILA OCCURS 40 TIMES.
002620         05  LK-FIS-ID               PIC 9(03).
002630         05  LK-FIS-NOMBRE           PIC X(10).
002640         05  LK-FIS-TIPO             PIC X(02).
002650     03  FILLER                      PIC X(05).
002660*    AREA DE COMUNICACION (CABECERA + RETORNO).
002670 01  LK-COMUNICACION-INTERSEC.
002680     03  LK-INTERSEC-ID   PIC 9(04).
002690     03  LK-INTERSEC-REGION        PIC 9(03).
002700     03  LK-INTERSEC-NOMBRE        PIC X(30).
002710     03  LK-INTERSEC-REVISION      PIC 9(04).
002720     03  LK-INTERSEC-REF-X         PIC S9(06).
002730     03  LK-INTERSEC-REF-Y         PIC S9(06).
002740     03  LK-INTERSEC-RC            PIC 9(01).
002750     03  LK-INTERSEC-MSG           PIC X(80).
002760     03  FILLER                    PIC X(05).
002770*----------------------------------------------------------------
002780 PROCEDURE DIVISION USING LK-TAB-SGMAST LK-TAB-CARRILES
002790                           LK-TAB-CONEXIONES LK-TAB-FISICOS
002800                           LK-COMUNICACION-INTERSEC.
002810*
002820 MAIN-PGMGCLNK.
002830     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002840     PERFORM 2000-LEER-SYSIN-I THRU 2000-LEER-SYSIN-F
002850     PERFORM 2100-LEER-LANE-I THRU 2100-LEER-LANE-F
002860     IF WS-SW-ABORTAR = 'N'
002870        PERFORM 2200-LEER-CONN-I THRU 2200-LEER-CONN-F
002880     END-IF
002890     IF WS-SW-ABORTAR = 'N'
002900        PERFORM 2300-LEER-STREAM-I THRU 2300-LEER-STREAM-F
002910     END-IF
002920     IF WS-SW-ABORTAR = 'N'
002930        PERFORM 2400-VALIDAR-COBERTURA-I
002940            THRU 2400-VALIDAR-COBERTURA-F
002950     END-IF
002960     IF WS-SW-ABORTAR = 'N'
002970        PERFORM 2500-APLICAR-MASTER-I THRU 2500-APLICAR-MASTER-F
002980     END-IF
002990     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
003000 MAIN-PGMGCLNK-F. GOBACK.
003010*
003020*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003030 1000-INICIO-I.
003040     MOVE ZEROS TO LK-INTERSEC-RC
003050     MOVE SPACES TO LK-INTERSEC-MSG
003060     MOVE ZEROS TO LK-LN-CANT LK-CN-CANT LK-FIS-CANT
003070     MOVE ZEROS TO WS-INF-CANT
003080     MOVE 'N' TO WS-SW-ABORTAR.
003090 1000-INICIO-F. EXIT.
003100*
003110*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003120* 2000-LEER-SYSIN : TARJETA DE CABECERA DE LA INTERSECCION.
003130* SI NO SE INFORMA ID, TOMA POR DEFECTO ID=1, REGION=1.
003140 2000-LEER-SYSIN-I.
003150     MOVE SPACES TO WS-TARJETA-CABECERA
003160     MOVE ZEROS  TO WS-CAB-INTERSEC-ID WS-CAB-REGION
003170                    WS-CAB-REVISION WS-CAB-REF-X WS-CAB-REF-Y
003180     ACCEPT WS-TARJETA-CABECERA FROM SYSIN
003190     IF WS-CAB-INTERSEC-ID = ZEROS
003200        MOVE 1 TO WS-CAB-INTERSEC-ID
003210        MOVE 1 TO WS-CAB-REGION
003220     END-IF
003230     MOVE WS-CAB-INTERSEC-ID TO LK-INTERSEC-ID
003240     MOVE WS-CAB-REGION      TO LK-INTERSEC-REGION
003250     MOVE WS-CAB-NOMBRE      TO LK-INTERSEC-NOMBRE
003260     MOVE WS-CAB-REVISION    TO LK-INTERSEC-REVISION
003270     MOVE WS-CAB-REF-X       TO LK-INTERSEC-REF-X
003280     MOVE WS-CAB-REF-Y       TO LK-INTERSEC-REF-Y.
003290 2000-LEER-SYSIN-F. EXIT.
003300*
003310*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003320* 2100-LEER-LANE : CARGA LA TABLA DE CARRILES, DECODIFICANDO
003330* TIPO Y BITS COMPARTIDO EN BANDERAS DE PERMISO.
003340 2100-LEER-LANE-I.
003350     MOVE 'N' TO WS-STATUS-FIN
003360     OPEN INPUT DD-LANE
003370     IF FS-LANE NOT = '00'
003380        DISPLAY '* ERROR EN OPEN DDLANE = ' FS-LANE
003390        MOVE 9999 TO RETURN-CODE
003400        MOVE 'S'  TO WS-SW-ABORTAR
003410        MOVE 1    TO LK-INTERSEC-RC
003420        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE CARRILES (DDLANE)'
003430                            TO LK-INTERSEC-MSG
003440        SET WS-FIN-LECTURA TO TRUE
003450     END-IF
003460     IF WS-STATUS-FIN = 'N'
003470        PERFORM 2110-LEER-UN-LANE-I THRU 2110-LEER-UN-LANE-F
003480        PERFORM 2120-CARGAR-LANE-I THRU 2120-CARGAR-LANE-F
003490            UNTIL WS-FIN-LECTURA
003500        CLOSE DD-LANE
003510     END-IF.
003520 2100-LEER-LANE-F. EXIT.
003530*
003540 2110-LEER-UN-LANE-I.
003550     READ DD-LANE
003560        AT END SET WS-FIN-LECTURA TO TRUE
003570     END-READ.
003580 2110-LEER-UN-LANE-F. EXIT.
003590*
003600 2120-CARGAR-LANE-I.
003610     ADD 1 TO LK-LN-CANT
003620     MOVE LN-ID           TO LK-LN-ID (LK-LN-CANT)
003630     MOVE LN-FLAG-INGRESO TO LK-LN-INGRESO (LK-LN-CANT)
003640     MOVE LN-FLAG-EGRESO  TO LK-LN-EGRESO (LK-LN-CANT)
003650     MOVE LN-APPROACH-ID  TO LK-LN-APPROACH (LK-LN-CANT)
003660     MOVE LN-TIPO-CARRIL  TO LK-LN-TIPO (LK-LN-CANT)
003670     MOVE SPACES          TO LK-LN-DIRECCION (LK-LN-CANT)
003680     MOVE LN-CANT-NODOS   TO LK-LN-CANT-NODOS (LK-LN-CANT)
003690     MOVE 1 TO WS-SUB-BIT
003700     PERFORM 2121-COPIAR-NODO-I THRU 2121-COPIAR-NODO-F
003710         UNTIL WS-SUB-BIT > 10
003720     PERFORM 2130-DECODIFICAR-PERMISOS-I
003730         THRU 2130-DECODIFICAR-PERMISOS-F
003740     PERFORM 2110-LEER-UN-LANE-I THRU 2110-LEER-UN-LANE-F.
003750 2120-CARGAR-LANE-F. EXIT.
003760*
003770 2121-COPIAR-NODO-I.
003780     MOVE LN-NODO-X (WS-SUB-BIT)
003790          TO LK-LN-NODO-X (LK-LN-CANT WS-SUB-BIT)
003800     MOVE LN-NODO-Y (WS-SUB-BIT)
003810          TO LK-LN-NODO-Y (LK-LN-CANT WS-SUB-BIT)
003820     MOVE LN-NODO-PARADA (WS-SUB-BIT)
003830          TO LK-LN-NODO-PARADA (LK-LN-CANT WS-SUB-BIT)
003840     ADD 1 TO WS-SUB-BIT.
003850 2121-COPIAR-NODO-F. EXIT.
003860*
003870*  2130-DECODIFICAR-PERMISOS : BIT 3=VEHIC 4=BUS 6=PEATON 7=CICL
003880*  (CONTADOS DESDE LA IZQUIERDA, ORIGEN 0); MAS LOS PERMISOS
003890*  IMPLICITOS DE CARRIL BICICLETA (CICLISTA) Y CRUCE (PEATON).
003900 2130-DECODIFICAR-PERMISOS-I.
003910     MOVE 'N' TO LK-LN-PERM-VEHIC (LK-LN-CANT)
003920     MOVE 'N' TO LK-LN-PERM-BUS (LK-LN-CANT)
003930     MOVE 'N' TO LK-LN-PERM-PEATON (LK-LN-CANT)
003940     MOVE 'N' TO LK-LN-PERM-CICLISTA (LK-LN-CANT)
003950     IF LN-BIT-COMP (4) = '1'
003960        MOVE 'S' TO LK-LN-PERM-VEHIC (LK-LN-CANT)
003970     END-IF
003980     IF LN-BIT-COMP (5) = '1'
003990        MOVE 'S' TO LK-LN-PERM-BUS (LK-LN-CANT)
004000     END-IF
004010     IF LN-BIT-COMP (7) = '1'
004020        MOVE 'S' TO LK-LN-PERM-PEATON (LK-LN-CANT)
004030     END-IF
004040     IF LN-BIT-COMP (8) = '1'
004050        MOVE 'S' TO LK-LN-PERM-CICLISTA (LK-LN-CANT)
004060     END-IF
004070     IF LN-TIPO-CARRIL = 'B'
004080        MOVE 'S' TO LK-LN-PERM-CICLISTA (LK-LN-CANT)
004090     END-IF
004100     IF LN-TIPO-CARRIL = 'C'
004110        MOVE 'S' TO LK-LN-PERM-PEATON (LK-LN-CANT)
004120     END-IF.
004130 2130-DECODIFICAR-PERMISOS-F. EXIT.
004140*
004150*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004160* 2200-LEER-CONN : CARGA LA TABLA DE CONEXIONES.  ID AUSENTE
004170* ABORTA; CARRIL DESCONOCIDO SE SALTEA CON AVISO; CRUCE
004180* PEATONAL RECIBE ID 1000+ORIGINAL Y SIN GRUPO LOGICO.
004190 2200-LEER-CONN-I.
004200     MOVE 'N' TO WS-STATUS-FIN
004210     OPEN INPUT DD-CONN
004220     IF FS-CONN NOT = '00'
004230        DISPLAY '* ERROR EN OPEN DDCONN = ' FS-CONN
004240        MOVE 9999 TO RETURN-CODE
004250        MOVE 'S'  TO WS-SW-ABORTAR
004260        MOVE 1    TO LK-INTERSEC-RC
004270        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE CONEXIONES (DDCONN)'
004280                            TO LK-INTERSEC-MSG
004290        SET WS-FIN-LECTURA TO TRUE
004300     END-IF
004310     IF WS-STATUS-FIN = 'N'
004320        PERFORM 2210-LEER-UNA-CONN-I THRU 2210-LEER-UNA-CONN-F
004330        PERFORM 2220-PROCESAR-CONN-I THRU 2220-PROCESAR-CONN-F
004340            UNTIL WS-FIN-LECTURA OR WS-DEBE-ABORTAR
004350        CLOSE DD-CONN
004360     END-IF.
004370 2200-LEER-CONN-F. EXIT.
004380*
004390 2210-LEER-UNA-CONN-I.
004400     READ DD-CONN
004410        AT END SET WS-FIN-LECTURA TO TRUE
004420     END-READ.
004430 2210-LEER-UNA-CONN-F. EXIT.
004440*
004450 2220-PROCESAR-CONN-I.
004460     IF CN-ID = ZEROS
004470        DISPLAY '* ERROR - CONEXION SIN ID EN DDCONN'
004480        MOVE 9999 TO RETURN-CODE
004490        MOVE 'S'  TO WS-SW-ABORTAR
004500        MOVE 1    TO LK-INTERSEC-RC
004510        MOVE 'CONEXION SIN ID EN EL ARCHIVO DE CONEXIONES'
004520                            TO LK-INTERSEC-MSG
004530     ELSE
004540        PERFORM 2230-BUSCAR-CARRIL-ING-I
004550            THRU 2230-BUSCAR-CARRIL-ING-F
004560        PERFORM 2240-BUSCAR-CARRIL-EGR-I
004570            THRU 2240-BUSCAR-CARRIL-EGR-F
004580        IF WS-IDX-ING = ZEROS OR WS-IDX-EGR = ZEROS
004590           DISPLAY '* AVISO - CONEXION ' CN-ID
004600                   ' CON CARRIL DESCONOCIDO - SE SALTEA'
004610        ELSE
004620           PERFORM 2250-CARGAR-CONN-I THRU 2250-CARGAR-CONN-F
004630        END-IF
004640     END-IF
004650     IF WS-SW-ABORTAR = 'N'
004660        PERFORM 2210-LEER-UNA-CONN-I THRU 2210-LEER-UNA-CONN-F
004670     END-IF.
004680 2220-PROCESAR-CONN-F. EXIT.
004690*
004700 2230-BUSCAR-CARRIL-ING-I.
004710     MOVE ZEROS TO WS-IDX-ING
004720     MOVE 1     TO WS-SUB-LN
004730     PERFORM 2231-COMPARAR-ING-I THRU 2231-COMPARAR-ING-F
004740         UNTIL WS-SUB-LN > LK-LN-CANT.
004750 2230-BUSCAR-CARRIL-ING-F. EXIT.
004760*
004770 2231-COMPARAR-ING-I.
004780     IF LK-LN-ID (WS-SUB-LN) = CN-CARRIL-ING
004790        MOVE WS-SUB-LN TO WS-IDX-ING
004800     END-IF
004810     ADD 1 TO WS-SUB-LN.
004820 2231-COMPARAR-ING-F. EXIT.
004830*
004840 2240-BUSCAR-CARRIL-EGR-I.
004850     MOVE ZEROS TO WS-IDX-EGR
004860     MOVE 1     TO WS-SUB-LN
004870     PERFORM 2241-COMPARAR-EGR-I THRU 2241-COMPARAR-EGR-F
004880         UNTIL WS-SUB-LN > LK-LN-CANT.
004890 2240-BUSCAR-CARRIL-EGR-F. EXIT.
004900*
004910 2241-COMPARAR-EGR-I.
004920     IF LK-LN-ID (WS-SUB-LN) = CN-CARRIL-EGR
004930        MOVE WS-SUB-LN TO WS-IDX-EGR
004940     END-IF
004950     ADD 1 TO WS-SUB-LN.
004960 2241-COMPARAR-EGR-F. EXIT.
004970*
004980 2250-CARGAR-CONN-I.
004990     ADD 1 TO LK-CN-CANT
005000     MOVE CN-CARRIL-ING TO LK-CN-ING-LANE (LK-CN-CANT)
005010     MOVE CN-CARRIL-EGR TO LK-CN-EGR-LANE (LK-CN-CANT)
005020     MOVE ZEROS         TO LK-CN-SG-PRIMARIO (LK-CN-CANT)
005030     MOVE ZEROS         TO LK-CN-SG-CANT (LK-CN-CANT)
005040     IF LK-LN-TIPO (WS-IDX-ING) = 'C'
005050           OR LK-LN-TIPO (WS-IDX-EGR) = 'C'
005060        COMPUTE LK-CN-ID (LK-CN-CANT) = 1000 + CN-ID
005070        MOVE 'S'   TO LK-CN-PEATONAL (LK-CN-CANT)
005080        MOVE ZEROS TO LK-CN-SG-LOGICO (LK-CN-CANT)
005090     ELSE
005100        MOVE CN-ID         TO LK-CN-ID (LK-CN-CANT)
005110        MOVE 'N'           TO LK-CN-PEATONAL (LK-CN-CANT)
005120        MOVE CN-SG-LOGICO  TO LK-CN-SG-LOGICO (LK-CN-CANT)
005130     END-IF
005140     PERFORM 2260-DECODIFICAR-MANIOBRAS-I
005150         THRU 2260-DECODIFICAR-MANIOBRAS-F.
005160 2250-CARGAR-CONN-F. EXIT.
005170*
005180*  2260-DECODIFICAR-MANIOBRAS : BITS 0-10 DE CN-MANIOBRAS Y
005190*  ETIQUETA DE MANIOBRA (ULTIMO BIT ENTRE RECTO/IZQ/DER/USTOP
005200*  QUE ESTE PRENDIDO, EN ESE ORDEN DE REVISION).
005210 2260-DECODIFICAR-MANIOBRAS-I.
005220     MOVE 'N' TO LK-CN-BIT-RECTO (LK-CN-CANT)
005230     MOVE 'N' TO LK-CN-BIT-IZQ (LK-CN-CANT)
005240     MOVE 'N' TO LK-CN-BIT-DER (LK-CN-CANT)
005250     MOVE 'N' TO LK-CN-BIT-USTOP (LK-CN-CANT)
005260     MOVE 'N' TO LK-CN-BIT-IZQROJO (LK-CN-CANT)
005270     MOVE 'N' TO LK-CN-BIT-DERROJO (LK-CN-CANT)
005280     MOVE 'N' TO LK-CN-BIT-CAMBIO (LK-CN-CANT)
005290     MOVE 'N' TO LK-CN-BIT-NOPARAR (LK-CN-CANT)
005300     MOVE 'N' TO LK-CN-BIT-CEDA (LK-CN-CANT)
005310     MOVE 'N' TO LK-CN-BIT-ALTO (LK-CN-CANT)
005320     MOVE 'N' TO LK-CN-BIT-PRECAUCION (LK-CN-CANT)
005330     MOVE SPACES TO LK-CN-MANIOBRA-LABEL (LK-CN-CANT)
005340     IF CN-BIT-MNV (1) = '1'
005350        MOVE 'S' TO LK-CN-BIT-RECTO (LK-CN-CANT)
005360        MOVE 'RECTO' TO LK-CN-MANIOBRA-LABEL (LK-CN-CANT)
005370     END-IF
005380     IF CN-BIT-MNV (2) = '1'
005390        MOVE 'S' TO LK-CN-BIT-IZQ (LK-CN-CANT)
005400        MOVE 'IZQUIERDA' TO LK-CN-MANIOBRA-LABEL (LK-CN-CANT)
005410     END-IF
005420     IF CN-BIT-MNV (3) = '1'
005430        MOVE 'S' TO LK-CN-BIT-DER (LK-CN-CANT)
005440        MOVE 'DERECHA' TO LK-CN-MANIOBRA-LABEL (LK-CN-CANT)
005450     END-IF
005460     IF CN-BIT-MNV (4) = '1'
005470        MOVE 'S' TO LK-CN-BIT-USTOP (LK-CN-CANT)
005480        MOVE 'VUELTA-U' TO LK-CN-MANIOBRA-LABEL (LK-CN-CANT)
005490     END-IF
005500     IF CN-BIT-MNV (5) = '1'
005510        MOVE 'S' TO LK-CN-BIT-IZQROJO (LK-CN-CANT)
005520     END-IF
005530     IF CN-BIT-MNV (6) = '1'
005540        MOVE 'S' TO LK-CN-BIT-DERROJO (LK-CN-CANT)
005550     END-IF
005560     IF CN-BIT-MNV (7) = '1'
005570        MOVE 'S' TO LK-CN-BIT-CAMBIO (LK-CN-CANT)
005580     END-IF
005590     IF CN-BIT-MNV (8) = '1'
005600        MOVE 'S' TO LK-CN-BIT-NOPARAR (LK-CN-CANT)
005610     END-IF
005620     IF CN-BIT-MNV (9) = '1'
005630        MOVE 'S' TO LK-CN-BIT-CEDA (LK-CN-CANT)
005640     END-IF
005650     IF CN-BIT-MNV (10) = '1'
005660        MOVE 'S' TO LK-CN-BIT-ALTO (LK-CN-CANT)
005670     END-IF
005680     IF CN-BIT-MNV (11) = '1'
005690        MOVE 'S' TO LK-CN-BIT-PRECAUCION (LK-CN-CANT)
005700     END-IF.
005710 2260-DECODIFICAR-MANIOBRAS-F. EXIT.
005720*
005730*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005740* 2300-LEER-STREAM : DESCUBRE Y PROPAGA GRUPOS FISICOS DE
005750* SEMAFORO.  AMBOS CARRILES DEBEN EXISTIR, SI NO ABORTA.
005760 2300-LEER-STREAM-I.
005770     MOVE 'N' TO WS-STATUS-FIN
005780     OPEN INPUT DD-STRM
005790     IF FS-STRM NOT = '00'
005800        DISPLAY '* ERROR EN OPEN DDSTRM = ' FS-STRM
005810        MOVE 9999 TO RETURN-CODE
005820        MOVE 'S'  TO WS-SW-ABORTAR
005830        MOVE 1    TO LK-INTERSEC-RC
005840        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE FLUJOS (DDSTRM)'
005850                            TO LK-INTERSEC-MSG
005860        SET WS-FIN-LECTURA TO TRUE
005870     END-IF
005880     IF WS-STATUS-FIN = 'N'
005890        PERFORM 2310-LEER-UN-STREAM-I THRU 2310-LEER-UN-STREAM-F
005900        PERFORM 2320-PROCESAR-STREAM-I THRU 2320-PROCESAR-STREAM-F
005910            UNTIL WS-FIN-LECTURA OR WS-DEBE-ABORTAR
005920        CLOSE DD-STRM
005930     END-IF.
005940 2300-LEER-STREAM-F. EXIT.
005950*
005960 2310-LEER-UN-STREAM-I.
005970     READ DD-STRM
005980        AT END SET WS-FIN-LECTURA TO TRUE
005990     END-READ.
006000 2310-LEER-UN-STREAM-F. EXIT.
006010*
006020 2320-PROCESAR-STREAM-I.
006030     MOVE TS-CARRIL-REF TO WS-BUSCA-ID
006040     PERFORM 2340-BUSCAR-LANE-REF-I THRU 2340-BUSCAR-LANE-REF-F
006050     MOVE TS-CARRIL-DESTINO TO WS-BUSCA-ID
006060     PERFORM 2350-BUSCAR-LANE-DESTINO-I
006070         THRU 2350-BUSCAR-LANE-DESTINO-F
006080     IF WS-IDX-ING = ZEROS OR WS-IDX-EGR = ZEROS
006090        DISPLAY '* ERROR - FLUJO CON CARRIL DESCONOCIDO REF='
006100                TS-CARRIL-REF ' DEST=' TS-CARRIL-DESTINO
006110        MOVE 9999 TO RETURN-CODE
006120        MOVE 'S'  TO WS-SW-ABORTAR
006130        MOVE 1    TO LK-INTERSEC-RC
006140        MOVE 'FLUJO DE TRAFICO CON CARRIL DESCONOCIDO'
006150                            TO LK-INTERSEC-MSG
006160     ELSE
006170        PERFORM 2360-REGISTRAR-INGRESO-FLUJO-I
006180            THRU 2360-REGISTRAR-INGRESO-FLUJO-F
006190        IF TS-VT > ZEROS
006200           PERFORM 2370-ALTA-GRUPO-FISICO-I
006210               THRU 2370-ALTA-GRUPO-FISICO-F
006220           PERFORM 2380-PROPAGAR-GRUPO-I
006230               THRU 2380-PROPAGAR-GRUPO-F
006240        END-IF
006250     END-IF
006260     IF WS-SW-ABORTAR = 'N'
006270        PERFORM 2310-LEER-UN-STREAM-I THRU 2310-LEER-UN-STREAM-F
006280     END-IF.
006290 2320-PROCESAR-STREAM-F. EXIT.
006300*
006310*  2340/2350 : BUSCAN LOS CARRILES REF Y DESTINO DEL FLUJO POR
006320*  ID EN LA TABLA YA CARGADA POR 2100-LEER-LANE.
006330 2340-BUSCAR-LANE-REF-I.
006340     MOVE ZEROS TO WS-IDX-ING
006350     MOVE 1     TO WS-SUB-LN
006360     PERFORM 2341-COMPARAR-REF-I THRU 2341-COMPARAR-REF-F
006370         UNTIL WS-SUB-LN > LK-LN-CANT.
006380 2340-BUSCAR-LANE-REF-F. EXIT.
006390*
006400 2341-COMPARAR-REF-I.
006410     IF LK-LN-ID (WS-SUB-LN) = WS-BUSCA-ID
006420        MOVE WS-SUB-LN TO WS-IDX-ING
006430     END-IF
006440     ADD 1 TO WS-SUB-LN.
006450 2341-COMPARAR-REF-F. EXIT.
006460*
006470 2350-BUSCAR-LANE-DESTINO-I.
006480     MOVE ZEROS TO WS-IDX-EGR
006490     MOVE 1     TO WS-SUB-LN
006500     PERFORM 2351-COMPARAR-DESTINO-I THRU 2351-COMPARAR-DESTINO-F
006510         UNTIL WS-SUB-LN > LK-LN-CANT.
006520 2350-BUSCAR-LANE-DESTINO-F. EXIT.
006530*
006540 2351-COMPARAR-DESTINO-I.
006550     IF LK-LN-ID (WS-SUB-LN) = WS-BUSCA-ID
006560        MOVE WS-SUB-LN TO WS-IDX-EGR
006570     END-IF
006580     ADD 1 TO WS-SUB-LN.
006590 2351-COMPARAR-DESTINO-F. EXIT.
006600*
006610*  2360-REGISTRAR-INGRESO-FLUJO : RECUERDA QUE ESTE CARRIL DE
006620*  INGRESO TRAJO FLUJO, PARA LA VALIDACION DE COBERTURA.
006630 2360-REGISTRAR-INGRESO-FLUJO-I.
006640     MOVE 'N' TO WS-SW-ENCONTRADO-INF
006650     MOVE 1   TO WS-SUB-ING
006660     PERFORM 2361-YA-REGISTRADO-I THRU 2361-YA-REGISTRADO-F
006670         UNTIL WS-SUB-ING > WS-INF-CANT
006680                OR WS-SW-ENCONTRADO-INF = 'S'
006690     IF WS-SW-ENCONTRADO-INF = 'S'
006700        SUBTRACT 1 FROM WS-SUB-ING
006710     ELSE
006720        IF WS-INF-CANT < 60
006730           ADD 1 TO WS-INF-CANT
006740           MOVE TS-CARRIL-REF TO WS-INF-LANE-ID (WS-INF-CANT)
006750           MOVE 'N'           TO WS-INF-CUBIERTO (WS-INF-CANT)
006760           MOVE WS-INF-CANT   TO WS-SUB-ING
006770        END-IF
006780     END-IF.
006790 2360-REGISTRAR-INGRESO-FLUJO-F. EXIT.
006800*
006810 2361-YA-REGISTRADO-I.
006820     IF WS-INF-LANE-ID (WS-SUB-ING) = TS-CARRIL-REF
006830        MOVE 'S' TO WS-SW-ENCONTRADO-INF
006840     END-IF
006850     ADD 1 TO WS-SUB-ING.
006860 2361-YA-REGISTRADO-F. EXIT.
006870*
006880*  2370-ALTA-GRUPO-FISICO : CREA EL GRUPO FISICO SI NO EXISTE
006890*  AUN, TOMANDO NOMBRE/TIPO DEL MAESTRO SI ESTA, SI NO POR
006900*  RANGO DE RESPALDO (14-28 FG, 10-13 RD, RESTO FV).
006910 2370-ALTA-GRUPO-FISICO-I.
006920     MOVE ZEROS TO WS-IDX-FIS
006930     MOVE 1     TO WS-SUB-FIS
006940     PERFORM 2371-BUSCAR-FISICO-I THRU 2371-BUSCAR-FISICO-F
006950         UNTIL WS-SUB-FIS > LK-FIS-CANT
006960     IF WS-IDX-FIS = ZEROS AND LK-FIS-CANT < 40
006970        ADD 1 TO LK-FIS-CANT
006980        MOVE TS-VT TO LK-FIS-ID (LK-FIS-CANT)
006990        PERFORM 2372-BUSCAR-EN-MAESTRO-I
007000            THRU 2372-BUSCAR-EN-MAESTRO-F
007010        IF WS-IDX-SGM = ZEROS
007020           PERFORM 2373-TIPO-POR-RANGO-I
007030               THRU 2373-TIPO-POR-RANGO-F
007040        END-IF
007050        MOVE LK-FIS-CANT TO WS-IDX-FIS
007060     END-IF.
007070 2370-ALTA-GRUPO-FISICO-F. EXIT.
007080*
007090 2371-BUSCAR-FISICO-I.
007100     IF LK-FIS-ID (WS-SUB-FIS) = TS-VT
007110        MOVE WS-SUB-FIS TO WS-IDX-FIS
007120     END-IF
007130     ADD 1 TO WS-SUB-FIS.
007140 2371-BUSCAR-FISICO-F. EXIT.
007150*
007160 2372-BUSCAR-EN-MAESTRO-I.
007170     MOVE ZEROS TO WS-IDX-SGM
007180     MOVE 1     TO WS-SUB-SGM
007190     PERFORM 2374-COMPARAR-MAESTRO-I THRU 2374-COMPARAR-MAESTRO-F
007200         UNTIL WS-SUB-SGM > LK-SGM-CANT
007210     IF WS-IDX-SGM > ZEROS
007220        MOVE LK-SGM-NOMBRE (WS-IDX-SGM)
007230             TO LK-FIS-NOMBRE (LK-FIS-CANT)
007240        MOVE LK-SGM-TIPO   (WS-IDX-SGM)
007250             TO LK-FIS-TIPO   (LK-FIS-CANT)
007260     END-IF.
007270 2372-BUSCAR-EN-MAESTRO-F. EXIT.
007280*
007290 2374-COMPARAR-MAESTRO-I.
007300     IF LK-SGM-ID (WS-SUB-SGM) = TS-VT
007310        MOVE WS-SUB-SGM TO WS-IDX-SGM
007320     END-IF
007330     ADD 1 TO WS-SUB-SGM.
007340 2374-COMPARAR-MAESTRO-F. EXIT.
007350*
007360 2373-TIPO-POR-RANGO-I.
007370     STRING 'SG' TS-VT DELIMITED BY SIZE
007380            INTO LK-FIS-NOMBRE (LK-FIS-CANT)
007390     IF TS-VT >= 14 AND TS-VT <= 28
007400        MOVE 'FG' TO LK-FIS-TIPO (LK-FIS-CANT)
007410     ELSE
007420        IF TS-VT >= 10 AND TS-VT <= 13
007430           MOVE 'RD' TO LK-FIS-TIPO (LK-FIS-CANT)
007440        ELSE
007450           MOVE 'FV' TO LK-FIS-TIPO (LK-FIS-CANT)
007460        END-IF
007470     END-IF.
007480 2373-TIPO-POR-RANGO-F. EXIT.
007490*
007500*  2380-PROPAGAR-GRUPO : BUSCA LA CONEXION REF/DESTINO, TOMA SU
007510*  GRUPO LOGICO Y AGREGA EL GRUPO FISICO A TODAS LAS CONEXIONES
007520*  DE ESE MISMO GRUPO LOGICO (EL PRIMERO CARGADO ES EL
007530*  PRIMARIO).
007540 2380-PROPAGAR-GRUPO-I.
007550     MOVE ZEROS TO WS-SUB-CN
007560     MOVE 1     TO WS-SUB-LN
007570     PERFORM 2381-BUSCAR-CONN-PAR-I THRU 2381-BUSCAR-CONN-PAR-F
007580         UNTIL WS-SUB-LN > LK-CN-CANT
007590     IF WS-SUB-CN > ZEROS
007600        MOVE 1 TO WS-SUB-LN
007610        PERFORM 2382-PROPAGAR-A-LOGICO-I
007620            THRU 2382-PROPAGAR-A-LOGICO-F
007630            UNTIL WS-SUB-LN > LK-CN-CANT
007640     END-IF.
007650 2380-PROPAGAR-GRUPO-F. EXIT.
007660*
007670 2381-BUSCAR-CONN-PAR-I.
007680     IF LK-CN-ING-LANE (WS-SUB-LN) = TS-CARRIL-REF
007690           AND LK-CN-EGR-LANE (WS-SUB-LN) = TS-CARRIL-DESTINO
007700        MOVE WS-SUB-LN TO WS-SUB-CN
007710     END-IF
007720     ADD 1 TO WS-SUB-LN.
007730 2381-BUSCAR-CONN-PAR-F. EXIT.
007740*
007750 2382-PROPAGAR-A-LOGICO-I.
007760     IF LK-CN-SG-LOGICO (WS-SUB-LN) = LK-CN-SG-LOGICO (WS-SUB-CN)
007770           AND LK-CN-PEATONAL (WS-SUB-LN) = 'N'
007780        PERFORM 2383-AGREGAR-FISICO-A-CONN-I
007790            THRU 2383-AGREGAR-FISICO-A-CONN-F
007800     END-IF
007810     ADD 1 TO WS-SUB-LN.
007820 2382-PROPAGAR-A-LOGICO-F. EXIT.
007830*
007840 2383-AGREGAR-FISICO-A-CONN-I.
007850     IF LK-CN-SG-CANT (WS-SUB-LN) < 4
007860        ADD 1 TO LK-CN-SG-CANT (WS-SUB-LN)
007870        MOVE TS-VT TO LK-CN-SG-LISTA
007880             (WS-SUB-LN LK-CN-SG-CANT (WS-SUB-LN))
007890        IF LK-CN-SG-CANT (WS-SUB-LN) = 1
007900           MOVE TS-VT TO LK-CN-SG-PRIMARIO (WS-SUB-LN)
007910        END-IF
007920        MOVE 'S' TO WS-INF-CUBIERTO (WS-SUB-ING)
007930     END-IF.
007940 2383-AGREGAR-FISICO-A-CONN-F. EXIT.
007950*
007960*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007970* 2400-VALIDAR-COBERTURA : TODO CARRIL DE INGRESO QUE TRAJO
007980* FLUJO DEBE TERMINAR CON AL MENOS UNA CONEXION CON GRUPO
007990* FISICO; SI NO, ABORTA LISTANDO LOS CARRILES OFENSORES.
008000 2400-VALIDAR-COBERTURA-I.
008010     MOVE ZEROS  TO WS-CANT-ERR-COB
008020     MOVE SPACES TO WS-MSG-COB-TXT
008030     MOVE 1 TO WS-SUB-ING
008040     PERFORM 2420-VERIFICAR-COBERTURA-I
008050         THRU 2420-VERIFICAR-COBERTURA-F
008060         UNTIL WS-SUB-ING > WS-INF-CANT
008070     IF WS-CANT-ERR-COB > ZEROS
008080        DISPLAY '* ERROR - CARRILES DE INGRESO SIN GRUPO DE '
008090                'SEMAFORO: ' WS-MSG-COB-TXT
008100        MOVE 9999 TO RETURN-CODE
008110        MOVE 'S'  TO WS-SW-ABORTAR
008120        MOVE 1    TO LK-INTERSEC-RC
008130        STRING 'CARRILES DE INGRESO SIN COBERTURA DE SEMAFORO: '
008140               WS-MSG-COB-TXT DELIMITED BY SIZE
008150               INTO LK-INTERSEC-MSG
008160     END-IF.
008170 2400-VALIDAR-COBERTURA-F. EXIT.
008180*
008190 2420-VERIFICAR-COBERTURA-I.
008200     IF WS-INF-CUBIERTO (WS-SUB-ING) = 'N'
008210        ADD 1 TO WS-CANT-ERR-COB
008220        STRING WS-MSG-COB-TXT DELIMITED BY SPACE
008230               ' ' WS-INF-LANE-ID (WS-SUB-ING) DELIMITED BY SIZE
008240               INTO WS-MSG-COB-TXT
008250     END-IF
008260     ADD 1 TO WS-SUB-ING.
008270 2420-VERIFICAR-COBERTURA-F. EXIT.
008280*
008290*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300* 2500-APLICAR-MASTER : TRAS CONSOLIDAR LOS GRUPOS FISICOS,
008310* TODO EL QUE TENGA ID EN EL MAESTRO TOMA SU NOMBRE Y TIPO.
008320 2500-APLICAR-MASTER-I.
008330     MOVE 1 TO WS-SUB-FIS
008340     PERFORM 2510-REAPLICAR-UNO-I THRU 2510-REAPLICAR-UNO-F
008350         UNTIL WS-SUB-FIS > LK-FIS-CANT.
008360 2500-APLICAR-MASTER-F. EXIT.
008370*
008380 2510-REAPLICAR-UNO-I.
008390     MOVE ZEROS TO WS-IDX-SGM
008400     MOVE 1     TO WS-SUB-SGM
008410     PERFORM 2511-BUSCAR-MAESTRO-FIS-I
008420         THRU 2511-BUSCAR-MAESTRO-FIS-F
008430         UNTIL WS-SUB-SGM > LK-SGM-CANT
008440     IF WS-IDX-SGM > ZEROS
008450        MOVE LK-SGM-NOMBRE (WS-IDX-SGM)
008460             TO LK-FIS-NOMBRE (WS-SUB-FIS)
008470        MOVE LK-SGM-TIPO   (WS-IDX-SGM)
008480             TO LK-FIS-TIPO   (WS-SUB-FIS)
008490     END-IF
008500     ADD 1 TO WS-SUB-FIS.
008510 2510-REAPLICAR-UNO-F. EXIT.
008520*
008530 2511-BUSCAR-MAESTRO-FIS-I.
008540     IF LK-SGM-ID (WS-SUB-SGM) = LK-FIS-ID (WS-SUB-FIS)
008550        MOVE WS-SUB-SGM TO WS-IDX-SGM
008560     END-IF
008570     ADD 1 TO WS-SUB-SGM.
008580 2511-BUSCAR-MAESTRO-FIS-F. EXIT.
008590*
008600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008610 9999-FINAL-I.
008620     CONTINUE.
008630 9999-FINAL-F. EXIT.
008640*//////////////////////////////////////////////////////////////
