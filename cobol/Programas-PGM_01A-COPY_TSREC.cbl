000100******************************************************************
000110*                       COPY TSREC
000120*                       ===========
000130*  LAYOUT DE FLUJO DE TRAFICO (TRAFFIC STREAM) DEL ARCHIVO       *
000140*  DDSTRM - 15 BYTES.  RELACIONA UN PAR CARRIL-ORIGEN/DESTINO    *
000150*  CON EL GRUPO FISICO DE SEMAFORO (VT) QUE LO CONTROLA.         *
000160******************************************************************
000170 01  REG-FLUJO.
000180     03  TS-CARRIL-REF           PIC 9(03).
000190     03  TS-CARRIL-DESTINO       PIC 9(03).
000200     03  TS-PARTE-INTERSEC       PIC 9(03).
000210     03  TS-VT                   PIC 9(03).
000220     03  TS-PRIMARIO             PIC X(01).
000230     03  FILLER                  PIC X(02)   VALUE SPACES.
000240*//////////////////////////////////////////////////////////////
